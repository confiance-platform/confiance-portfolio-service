000100******************************************************************
000200*                                                                *
000300*  COPY  : V30WC04                                               *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1986                                    *
000600*                                                                *
000700*  AUTOR: J. MATUTE                                              *
000800*                                                                *
000900*  APLICACION: BOLSA DE VALORES - CARTERA CLIENTE. (V30)         *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO DE TRANSACCIONES DE LOTE      *
001200*               (LOT-EVENT) QUE ALIMENTA V30C02B. VIENE          *
001300*               ORDENADO POR WC04-ID-USUARIO + WC04-SIMBOLO +    *
001400*               WC04-COD-MERCADO.                                *
001500*                                                                *
001600******************************************************************
001700*   L O G   D E   M O D I F I C A C I O N E S                    *
001800******************************************************************
001900*  14/03/1986  JMM  SOLIC.3301  CREACION DEL LAYOUT               SOL3301 
002000*  22/07/1991  RCA  SOLIC.3355  SE AGREGA WC04-DIVISA             SOL3355 
002100******************************************************************
002200*
002300 01  WC04-LOT-EVENT-REC.
002400     05  WC04-ID-USUARIO            PIC 9(09).
002500     05  WC04-COD-MERCADO           PIC X(10).
002600     05  WC04-SIMBOLO               PIC X(20).
002700     05  WC04-NOM-EMPRESA           PIC X(60).
002800     05  WC04-DIVISA                PIC X(10).
002900     05  WC04-TIPO-EVENTO           PIC X(04).
003000         88  WC04-88-COMPRA             VALUE 'BUY '.
003100         88  WC04-88-VENTA              VALUE 'SELL'.
003200     05  WC04-CANTIDAD-EVENTO       PIC S9(13)V9(04) COMP-3.
003300     05  WC04-PRECIO-EVENTO         PIC S9(13)V9(02) COMP-3.
003400     05  FILLER                     PIC X(15).
