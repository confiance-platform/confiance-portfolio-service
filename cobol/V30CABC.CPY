000100******************************************************************
000200*                                                                *
000300*  COPY  : V30CABC                                               *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1986                                    *
000600*                                                                *
000700*  AUTOR: J. MATUTE                                              *
000800*                                                                *
000900*  APLICACION: BOLSA DE VALORES - CARTERA CLIENTE. (V30)         *
001000*                                                                *
001100*  DESCRIPCION: AREA COMUN DE RECHAZOS Y ABEND DE LOS BATCH      *
001200*               V30C01B / V30C02B. SUSTITUYE AL COMMAREA DE      *
001300*               ABEND QGECABC DE LAS TRANSACCIONES EN LINEA,     *
001400*               YA QUE AQUI NO HAY CICS QUE LE HAGA LINK.        *
001500*                                                                *
001600******************************************************************
001700*   L O G   D E   M O D I F I C A C I O N E S                    *
001800******************************************************************
001900*  14/03/1986  JMM  SOLIC.3301  CREACION DEL LAYOUT               SOL3301 
002000*  03/05/2002  RCA  SOLIC.3480  SE AGREGA CABC-LINEA-RECHAZO PARA*SOL3480 
002100*                               EL REPORTE DE EXCEPCIONES        *
002200******************************************************************
002300*
002400 01  CABC-AREA-ERROR.
002500     05  CABC-ABEND                 PIC X(01)   VALUE 'N'.
002600         88  CABC-88-ABEND              VALUE 'S'.
002700         88  CABC-88-NO-ABEND           VALUE 'N'.
002800     05  CABC-PROGRAMA               PIC X(08)   VALUE SPACES.
002900     05  CABC-ARCHIVO                PIC X(08)   VALUE SPACES.
003000     05  CABC-FILE-STATUS            PIC X(02)   VALUE SPACES.
003100*    CLAVE DEL EVENTO RECHAZADO (ID-OPERACION, O USUARIO+
003200*    SIMBOLO+MERCADO, SEGUN EL BATCH QUE LA USE)
003300     05  CABC-CLAVE-RECHAZO          PIC X(30)   VALUE SPACES.
003400     05  CABC-MOTIVO-RECHAZO         PIC X(40)   VALUE SPACES.
003500     05  CABC-CONTADOR-RECHAZOS      PIC S9(07) COMP VALUE ZERO.
003600     05  CABC-LINEA-RECHAZO          PIC X(132)  VALUE SPACES.
003700     05  FILLER                      PIC X(20).
