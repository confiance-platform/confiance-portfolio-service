000100******************************************************************
000200*                                                                *
000300*  COPY  : V30WC90                                               *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1986                                    *
000600*                                                                *
000700*  AUTOR: J. MATUTE                                              *
000800*                                                                *
000900*  APLICACION: BOLSA DE VALORES - CARTERA CLIENTE. (V30)         *
001000*                                                                *
001100*  DESCRIPCION: AREA DE LINKAGE DE LA SUBRUTINA V30C90S, QUE     *
001200*               CALCULA LOS DIAS TRANSCURRIDOS ENTRE LA FECHA    *
001300*               DE COMPRA Y LA FECHA DE VENTA (O LA FECHA DEL    *
001400*               PROCESO SI EL LOTE SIGUE ABIERTO). PROTOCOLO     *
001500*               DE RETORNO IGUAL AL DE CALL CT-V19C001.          *
001600*                                                                *
001700******************************************************************
001800*   L O G   D E   M O D I F I C A C I O N E S                    *
001900******************************************************************
002000*  14/03/1986  JMM  SOLIC.3301  CREACION DEL LAYOUT               SOL3301 
002100******************************************************************
002200*
002300 01  WC90-DIAS-LINK.
002400     05  WC90-FEC-DESDE              PIC 9(08).
002500     05  WC90-FEC-HASTA               PIC 9(08).
002600     05  WC90-DIAS-CALCULADOS        PIC S9(08) COMP-3.
002700     05  WC90-COD-RETORNO            PIC X(01).
002800         88  WC90-88-OK                  VALUE '0'.
002900         88  WC90-88-FECHA-INVALIDA      VALUE '9'.
003000     05  FILLER                      PIC X(05).
