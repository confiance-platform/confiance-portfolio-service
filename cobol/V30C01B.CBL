000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V30C01B                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1986                                    *
000600*                                                                *
000700*  AUTOR: J. MATUTE                                              *
000800*                                                                *
000900*  APLICACION: BOLSA DE VALORES - CARTERA CLIENTE. (V30)         *
001000*                                                                *
001100*  DESCRIPCION: PROCESO BATCH NOCTURNO QUE APLICA LAS VENTAS     *
001200*               DEL DIA (ARCHIVO WC03-SELL-EVENT) CONTRA EL      *
001300*               MAESTRO DE OPERACIONES (WC01-TRADE-REC),         *
001400*               RECALCULA LOS CAMPOS DERIVADOS DE CADA LOTE,     *
001500*               REESCRIBE EL MAESTRO Y EMITE EL REPORTE DE       *
001600*               GANANCIA/PERDIDA REALIZADA POR USUARIO.          *
001700*                                                                *
001800*               EL MAESTRO DE ENTRADA DEBE VENIR ORDENADO POR    *
001900*               WC01-ID-USUARIO + WC01-ID-OPERACION (EL PASO DE  *
002000*               SORT QUE LO ORDENA ASI CORRE ANTES DE ESTE       *
002100*               PROGRAMA, FUERA DE ESTE MODULO), PARA QUE EL     *
002200*               CORTE DE CONTROL DEL REPORTE CUADRE. EL ARCHIVO  *
002300*               DE VENTAS VIENE ORDENADO POR WC03-ID-OPERACION.  *
002400*                                                                *
002500******************************************************************
002600*   L O G   D E   M O D I F I C A C I O N E S                    *
002700******************************************************************
002800*  14/03/1986  JMM  SOLIC.3301  CREACION DEL PROGRAMA             SOL3301 
002900*  22/07/1991  RCA  SOLIC.3355  SE AGREGA EL MANEJO DE WC01-      SOL3355 
003000*                               DIVISA EN LA REESCRITURA DEL     *
003100*                               MAESTRO                          *
003200*  11/02/1999  YK2  SOLIC.Y2K0009 SE AMPLIAN LOS CAMPOS DE FECHA *YK20009 
003300*                               A 4 DIGITOS DE ANO EN LA         *
003400*                               VALIDACION DE DIAS-POSICION      *
003500*  03/05/2002  RCA  SOLIC.3480  SE AGREGA EL REPORTE DE          *SOL3480 
003600*                               EXCEPCIONES (VENTAS RECHAZADAS)  *
003700*  17/09/2004  LTR  SOLIC.3512  SE AGREGA EL CORTE DE CONTROL    *SOL3512 
003800*                               POR USUARIO Y EL GRAN TOTAL DEL  *
003900*                               REPORTE V30C01B                  *
004000******************************************************************
004100*
004200 IDENTIFICATION DIVISION.
004300*
004400 PROGRAM-ID.   V30C01B.
004500 AUTHOR.       J. MATUTE.
004600 INSTALLATION. GERENCIA DE SISTEMAS - MESA DE BOLSA.
004700 DATE-WRITTEN. 14/03/1986.
004800 DATE-COMPILED.
004900 SECURITY.     USO INTERNO - NO DISTRIBUIR FUERA DE LA GERENCIA.
005000******************************************************************
005100*                                                                *
005200*        E N V I R O N M E N T         D I V I S I O N           *
005300*                                                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300*
006400 FILE-CONTROL.
006500*    MAESTRO DE OPERACIONES - ENTRADA (ORDENADO USUARIO+OPERACION)
006600     SELECT TRADE-MASTER-IN   ASSIGN TO TRNEIN
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-TRNEIN-STATUS.
006900*    MAESTRO DE OPERACIONES - SALIDA REESCRITO
007000     SELECT TRADE-MASTER-OUT  ASSIGN TO TRNEOUT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-TRNEOUT-STATUS.
007300*    ARCHIVO DE VENTAS DEL DIA (ORDENADO POR OPERACION)
007400     SELECT SELL-EVENT-IN     ASSIGN TO VTADIA
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-VTADIA-STATUS.
007700*    REPORTE DE GANANCIA/PERDIDA POR USUARIO
007800     SELECT TRADE-REPORT-OUT  ASSIGN TO TRNREP
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-TRNREP-STATUS.
008100******************************************************************
008200*                                                                *
008300*                D A T A            D I V I S I O N              *
008400*                                                                *
008500******************************************************************
008600 DATA DIVISION.
008700*
008800 FILE SECTION.
008900*
009000 FD  TRADE-MASTER-IN
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY V30WC01.
009500*
009600 FD  TRADE-MASTER-OUT
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900     COPY V30WC01 REPLACING ==WC01-== BY ==WC01S-==.
010100*
010200 FD  SELL-EVENT-IN
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500     COPY V30WC03.
010700*
010800 FD  TRADE-REPORT-OUT
010900     LABEL RECORDS ARE OMITTED
011000     RECORDING MODE IS F.
011100 01  FD-LINEA-REPORTE            PIC X(132).
011200******************************************************************
011300*                  WORKING-STORAGE SECTION                      *
011400******************************************************************
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*                  AREA DE ESTADOS DE ARCHIVO                    *
011800******************************************************************
011900 01  WS-ESTADOS-ARCHIVO.
012000     05  WS-TRNEIN-STATUS            PIC X(02)   VALUE '00'.
012100         88  WS-88-TRNEIN-OK             VALUE '00'.
012200         88  WS-88-TRNEIN-EOF             VALUE '10'.
012300     05  WS-TRNEOUT-STATUS           PIC X(02)   VALUE '00'.
012400         88  WS-88-TRNEOUT-OK            VALUE '00'.
012500     05  WS-VTADIA-STATUS            PIC X(02)   VALUE '00'.
012600         88  WS-88-VTADIA-OK             VALUE '00'.
012700         88  WS-88-VTADIA-EOF             VALUE '10'.
012800     05  WS-TRNREP-STATUS            PIC X(02)   VALUE '00'.
012900         88  WS-88-TRNREP-OK             VALUE '00'.
013000******************************************************************
013100*                    AREA  DE  SWITCHES                          *
013200******************************************************************
013300 01  SW-SWITCHES.
013400     05  SW-FIN-MAESTRO               PIC X(01)   VALUE 'N'.
013500         88  SW-88-FIN-MAESTRO            VALUE 'S'.
013600     05  SW-FIN-VENTAS                PIC X(01)   VALUE 'N'.
013700         88  SW-88-FIN-VENTAS             VALUE 'S'.
013800     05  SW-VENTA-VALIDA              PIC X(01)   VALUE 'S'.
013900         88  SW-88-VENTA-VALIDA           VALUE 'S'.
014000         88  SW-88-VENTA-RECHAZADA        VALUE 'N'.
014100     05  SW-PRIMER-USUARIO            PIC X(01)   VALUE 'S'.
014200         88  SW-88-PRIMER-USUARIO         VALUE 'S'.
014210*    SOLIC.3524 - EL LOTE PUEDE CERRARSE A MITAD DE CORRIDA SI
014220*    TRAE VARIAS VENTAS; ESTE SWITCH LO RECUERDA PARA QUE LA
014230*    SIGUIENTE VENTA DE LA MISMA LLAVE NO VUELVA A VALIDAR
014240*    CONTRA LA CANTIDAD ORIGINAL DEL LOTE.
014250     05  SW-LOTE-CERRADO-CORRIDA      PIC X(01)   VALUE 'N'.
014260         88  SW-88-LOTE-CERRADO-CORRIDA   VALUE 'S'.
014300******************************************************************
014400*                AREA DE VARIABLES DE TRABAJO                    *
014500******************************************************************
014600 01  WS-VARIABLES-TRABAJO.
014700     05  WS-USUARIO-ANTERIOR          PIC 9(09)   VALUE ZERO.
014800     05  WS-CANTIDAD-DISPONIBLE       PIC S9(13)V9(04) COMP-3.
014900     05  WS-VALOR-VENDIDO             PIC S9(13)V9(02) COMP-3.
015000     05  WS-COSTO-BASE                PIC S9(13)V9(02) COMP-3.
015100     05  WS-DIVISOR-PCT               PIC S9(08)V9(04) COMP-3.
015200     05  WS-FECHA-PROCESO             PIC 9(08)   VALUE ZERO.
015300     05  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
015400         10  WS-FECHA-PROCESO-AAAA    PIC 9(04).
015500         10  WS-FECHA-PROCESO-MM      PIC 9(02).
015600         10  WS-FECHA-PROCESO-DD      PIC 9(02).
015700     05  WS-FECHA-PARA-DIAS           PIC 9(08)   VALUE ZERO.
015750     05  WS-FECHA-PARA-DIAS-R REDEFINES WS-FECHA-PARA-DIAS.
015760         10  WS-FECHA-PARA-DIAS-AAAA  PIC 9(04).
015770         10  WS-FECHA-PARA-DIAS-MM    PIC 9(02).
015780         10  WS-FECHA-PARA-DIAS-DD    PIC 9(02).
015900     05  WS-NOTAS-TEMPORAL            PIC X(200).
015910     05  WS-NOTAS-TEMPORAL-R REDEFINES WS-NOTAS-TEMPORAL.
015920         10  WS-NOTAS-TEMPORAL-1RA    PIC X(100).
015930         10  WS-NOTAS-TEMPORAL-2DA    PIC X(100).
016000******************************************************************
016100*                AREA DE CONTADORES Y ACUMULADORES               *
016200******************************************************************
016300 01  AC-ACUMULADORES.
016400     05  AC-TOTAL-INVERTIDO-1        PIC S9(13)V9(02) COMP-3.
016500     05  AC-TOTAL-GANANCIA-1         PIC S9(13)V9(02) COMP-3.
016600     05  AC-CONTADOR-ABIERTAS-1      PIC S9(07) COMP.
016700     05  AC-CONTADOR-CERRADAS-1      PIC S9(07) COMP.
016800     05  AC-GRAN-TOTAL-INVERTIDO     PIC S9(13)V9(02) COMP-3.
016900     05  AC-GRAN-TOTAL-GANANCIA      PIC S9(13)V9(02) COMP-3.
017000     05  AC-GRAN-CONTADOR-ABIERTAS   PIC S9(07) COMP.
017100     05  AC-GRAN-CONTADOR-CERRADAS   PIC S9(07) COMP.
017200     05  AC-CONTADOR-RECHAZOS        PIC S9(07) COMP.
017300     05  AC-LINEAS-ESCRITAS          PIC S9(07) COMP.
017400******************************************************************
017500*                     AREA DE CONTANTES                          *
017600******************************************************************
017700 01  CT-CONTANTES.
017800     05  CT-PROGRAMA                 PIC X(08)   VALUE 'V30C01B'.
017900     05  CT-CIEN                     PIC S9(03)  COMP VALUE 100.
018000******************************************************************
018100*                 AREA DEL COMMON DE ABEND/RECHAZO                *
018200******************************************************************
018300     COPY V30CABC.
018500******************************************************************
018600*                 AREA DE LINKAGE DEL SUBPROGRAMA DE DIAS         *
018700******************************************************************
018800     COPY V30WC90.
019000******************************************************************
019100*             LINEAS DE IMPRESION DEL REPORTE V30C01B             *
019200******************************************************************
019300 01  WS-LINEA-ENCABEZADO.
019400     05  FILLER                      PIC X(01)   VALUE SPACE.
019500     05  FILLER                      PIC X(33)   VALUE
019600         'REPORTE DE OPERACIONES - V30C01B'.
019700     05  FILLER                      PIC X(98)   VALUE SPACE.
019800*
019900 01  WS-LINEA-TITULO.
020000     05  FILLER                      PIC X(01)   VALUE SPACE.
020100     05  FILLER                      PIC X(09)   VALUE 'USUARIO'.
020200     05  FILLER                      PIC X(12)
020220         VALUE 'OPERACION'.
020300     05  FILLER                      PIC X(22)   VALUE 'SIMBOLO'.
020400     05  FILLER                      PIC X(16)   VALUE 'ESTADO'.
020500     05  FILLER                      PIC X(18)
020520         VALUE 'INVERTIDO'.
020600     05  FILLER                      PIC X(18)   VALUE 'GANANCIA'.
020700     05  FILLER                      PIC X(18)
020720         VALUE 'GANANCIA-PCT'.
020800     05  FILLER                      PIC X(18)   VALUE SPACE.
020900*
021000 01  WS-LINEA-DETALLE.
021100     05  FILLER                      PIC X(01)   VALUE SPACE.
021200     05  LD-USUARIO                  PIC 9(09).
021300     05  FILLER                      PIC X(03)   VALUE SPACE.
021400     05  LD-OPERACION                PIC 9(09).
021500     05  FILLER                      PIC X(03)   VALUE SPACE.
021600     05  LD-SIMBOLO                  PIC X(20).
021700     05  FILLER                      PIC X(02)   VALUE SPACE.
021800     05  LD-ESTADO                   PIC X(15).
021900     05  FILLER                      PIC X(01)   VALUE SPACE.
022000     05  LD-INVERTIDO                PIC ---,---,---,--9.99.
022100     05  FILLER                      PIC X(01)   VALUE SPACE.
022200     05  LD-GANANCIA                 PIC ---,---,---,--9.99.
022300     05  FILLER                      PIC X(01)   VALUE SPACE.
022400     05  LD-GANANCIA-PCT             PIC ---,---9.99.
022500     05  FILLER                      PIC X(04)   VALUE SPACE.
022600*
022700 01  WS-LINEA-TOTAL-USUARIO.
022800     05  FILLER                      PIC X(01)   VALUE SPACE.
022900     05  FILLER                      PIC X(12)   VALUE
023000         'TOTAL USUARIO'.
023100     05  LT-USUARIO                  PIC Z(8)9.
023200     05  FILLER                      PIC X(03)   VALUE SPACE.
023300     05  FILLER                      PIC X(11)   VALUE
023400         'INVERTIDO='.
023500     05  LT-INVERTIDO                PIC ---,---,---,--9.99.
023600     05  FILLER                      PIC X(02)   VALUE SPACE.
023700     05  FILLER                      PIC X(14)   VALUE
023800         'GANANCIA-REAL='.
023900     05  LT-GANANCIA                 PIC ---,---,---,--9.99.
024000     05  FILLER                      PIC X(02)   VALUE SPACE.
024100     05  FILLER                      PIC X(07)   VALUE 'ABIER='.
024200     05  LT-ABIERTAS                 PIC ZZ9.
024300     05  FILLER                      PIC X(02)   VALUE SPACE.
024400     05  FILLER                      PIC X(07)   VALUE 'CERRA='.
024500     05  LT-CERRADAS                 PIC ZZ9.
024600     05  FILLER                      PIC X(06)   VALUE SPACE.
024700*
024800 01  WS-LINEA-GRAN-TOTAL.
024900     05  FILLER                      PIC X(01)   VALUE SPACE.
025000     05  FILLER                      PIC X(16)   VALUE
025100         'GRAN TOTAL TODOS'.
025200     05  FILLER                      PIC X(09)   VALUE SPACE.
025300     05  FILLER                      PIC X(11)   VALUE
025400         'INVERTIDO='.
025500     05  GT-INVERTIDO                PIC ---,---,---,--9.99.
025600     05  FILLER                      PIC X(02)   VALUE SPACE.
025700     05  FILLER                      PIC X(14)   VALUE
025800         'GANANCIA-REAL='.
025900     05  GT-GANANCIA                 PIC ---,---,---,--9.99.
026000     05  FILLER                      PIC X(02)   VALUE SPACE.
026100     05  FILLER                      PIC X(07)   VALUE 'ABIER='.
026200     05  GT-ABIERTAS                 PIC ZZZ9.
026300     05  FILLER                      PIC X(02)   VALUE SPACE.
026400     05  FILLER                      PIC X(07)   VALUE 'CERRA='.
026500     05  GT-CERRADAS                 PIC ZZZ9.
026600     05  FILLER                      PIC X(03)   VALUE SPACE.
026700*
026800 01  WS-LINEA-RECHAZO.
026900     05  FILLER                      PIC X(01)   VALUE SPACE.
027000     05  FILLER                      PIC X(31)   VALUE
027100         '** VENTA RECHAZADA - OPERACION '.
027200     05  LR-OPERACION                PIC 9(09).
027300     05  FILLER                      PIC X(03)   VALUE ' - '.
027400     05  LR-MOTIVO                    PIC X(40).
027500     05  FILLER                      PIC X(48)   VALUE SPACE.
027600*
027700 PROCEDURE DIVISION.
027800*
027900 0000-MAINLINE.
028000*
028100     PERFORM 1000-INICIO
028200        THRU 1000-INICIO-EXIT
028300*
028400     PERFORM 5000-PROCESAR-MAESTRO
028500        THRU 5000-PROCESAR-MAESTRO-EXIT
028600            UNTIL SW-88-FIN-MAESTRO
028700*
028800     PERFORM 8000-IMPRIMIR-GRAN-TOTAL
028900        THRU 8000-IMPRIMIR-GRAN-TOTAL-EXIT
029000*
029100     PERFORM 9000-TERMINAR
029200        THRU 9000-TERMINAR-EXIT
029300*
029400     GOBACK
029500     .
029600******************************************************************
029700*                        1000-INICIO                             *
029800******************************************************************
029900 1000-INICIO.
030000*
030100     OPEN INPUT  TRADE-MASTER-IN
030200     OPEN INPUT  SELL-EVENT-IN
030300     OPEN OUTPUT TRADE-MASTER-OUT
030400     OPEN OUTPUT TRADE-REPORT-OUT
030500*
030600     IF  NOT WS-88-TRNEIN-OK OR NOT WS-88-VTADIA-OK
030700         MOVE 'S'                    TO CABC-ABEND
030800         MOVE CT-PROGRAMA             TO CABC-PROGRAMA
030900         MOVE 'ERROR AL ABRIR ARCHIVOS DE ENTRADA'
031000                                       TO CABC-MOTIVO-RECHAZO
031100         PERFORM 9900-ABEND
031200            THRU 9900-ABEND-EXIT
031300     END-IF
031400*
031500     ACCEPT WS-FECHA-PROCESO         FROM DATE YYYYMMDD
031600*
031700     MOVE WS-LINEA-ENCABEZADO        TO FD-LINEA-REPORTE
031800     WRITE FD-LINEA-REPORTE
031900     MOVE WS-LINEA-TITULO            TO FD-LINEA-REPORTE
032000     WRITE FD-LINEA-REPORTE
032100*
032200     MOVE ZERO                       TO AC-GRAN-TOTAL-INVERTIDO
032300                                         AC-GRAN-TOTAL-GANANCIA
032400                                         AC-GRAN-CONTADOR-ABIERTAS
032500                                         AC-GRAN-CONTADOR-CERRADAS
032600                                         AC-CONTADOR-RECHAZOS
032700     SET SW-88-PRIMER-USUARIO        TO TRUE
032800*
032900     PERFORM 5110-LEER-MAESTRO-TRADE
033000        THRU 5110-LEER-MAESTRO-TRADE-EXIT
033100*
033200     PERFORM 5100-LEER-VENTA
033300        THRU 5100-LEER-VENTA-EXIT
033400*
033500     .
033600 1000-INICIO-EXIT.
033700     EXIT.
033800******************************************************************
033900*                  5000-PROCESAR-MAESTRO                         *
034000*  CONTROLA EL CORTE DE USUARIO, APAREA LAS VENTAS DEL DIA CONTRA*
034100*  EL LOTE QUE LES CORRESPONDE Y REESCRIBE EL MAESTRO.            *
034200******************************************************************
034300 5000-PROCESAR-MAESTRO.
034400*
034500     IF  NOT SW-88-PRIMER-USUARIO
034600         AND WC01-ID-USUARIO NOT = WS-USUARIO-ANTERIOR
034700         PERFORM 7900-IMPRIMIR-TOTAL-USUARIO
034800            THRU 7900-IMPRIMIR-TOTAL-USUARIO-EXIT
034900     END-IF
035000*
035100     IF  SW-88-PRIMER-USUARIO
035200         MOVE ZERO                   TO AC-TOTAL-INVERTIDO-1
035300                                         AC-TOTAL-GANANCIA-1
035400                                         AC-CONTADOR-ABIERTAS-1
035500                                         AC-CONTADOR-CERRADAS-1
035600         SET SW-88-PRIMER-USUARIO    TO FALSE
035700     END-IF
035800*
035900     MOVE WC01-ID-USUARIO            TO WS-USUARIO-ANTERIOR
036000*
036010     PERFORM 5205-INICIALIZAR-VENTA
036020        THRU 5205-INICIALIZAR-VENTA-EXIT
036030*
036100     PERFORM 5200-PROCESAR-VENTA
036200        THRU 5200-PROCESAR-VENTA-EXIT
036300            UNTIL SW-88-FIN-VENTAS
036400               OR WC03-ID-OPERACION NOT = WC01-ID-OPERACION
036500*
036600     PERFORM 6000-CALCULAR-TRADE
036700        THRU 6000-CALCULAR-TRADE-EXIT
036800*
036900     PERFORM 5900-REESCRIBIR-TRADE
037000        THRU 5900-REESCRIBIR-TRADE-EXIT
037100*
037200     PERFORM 7000-ACUMULAR-TOTALES
037300        THRU 7000-ACUMULAR-TOTALES-EXIT
037400*
037500     PERFORM 7100-IMPRIMIR-DETALLE
037600        THRU 7100-IMPRIMIR-DETALLE-EXIT
037700*
037800     PERFORM 5110-LEER-MAESTRO-TRADE
037900        THRU 5110-LEER-MAESTRO-TRADE-EXIT
038000*
038100     .
038200 5000-PROCESAR-MAESTRO-EXIT.
038300     EXIT.
038350******************************************************************
038360*                5205-INICIALIZAR-VENTA                          *
038370*  SOLIC.3524 - FIJA LA CANTIDAD DISPONIBLE Y EL SWITCH DE LOTE   *
038380*  CERRADO UNA SOLA VEZ POR LOTE, ANTES DEL CICLO DE VENTAS, PARA*
038390*  QUE UNA SEGUNDA VENTA CONTRA LA MISMA LLAVE EN ESTA MISMA     *
038392*  CORRIDA VEA EL SALDO QUE DEJO LA VENTA ANTERIOR Y NO EL       *
038394*  SALDO ORIGINAL DEL LOTE.                                      *
038396******************************************************************
038398 5205-INICIALIZAR-VENTA.
038399*
038400     SET SW-88-LOTE-CERRADO-CORRIDA  TO FALSE
038401*
038402     IF  WC01-CANTIDAD-RESTANTE > ZERO
038403         MOVE WC01-CANTIDAD-RESTANTE  TO WS-CANTIDAD-DISPONIBLE
038404     ELSE
038405         MOVE WC01-CANTIDAD-COMPRA    TO WS-CANTIDAD-DISPONIBLE
038406     END-IF
038407*
038408     .
038413 5205-INICIALIZAR-VENTA-EXIT.
038414     EXIT.
038415******************************************************************
038500*                  5100-LEER-VENTA                                *
038600******************************************************************
038700 5100-LEER-VENTA.
038800*
038900     READ SELL-EVENT-IN
039000         AT END
039100             SET SW-88-FIN-VENTAS    TO TRUE
039200             MOVE ZERO                TO WC03-ID-OPERACION
039300     END-READ
039400*
039500     .
039600 5100-LEER-VENTA-EXIT.
039700     EXIT.
039800******************************************************************
039900*                5110-LEER-MAESTRO-TRADE                        *
040000******************************************************************
040100 5110-LEER-MAESTRO-TRADE.
040200*
040300     READ TRADE-MASTER-IN
040400         AT END
040500             SET SW-88-FIN-MAESTRO    TO TRUE
040600     END-READ
040700*
040800     .
040900 5110-LEER-MAESTRO-TRADE-EXIT.
041000     EXIT.
041100******************************************************************
041200*                  5200-PROCESAR-VENTA                           *
041300******************************************************************
041400 5200-PROCESAR-VENTA.
041500*
041600     PERFORM 5210-VALIDAR-VENTA
041700        THRU 5210-VALIDAR-VENTA-EXIT
041800*
041900     IF  SW-88-VENTA-VALIDA
042000         PERFORM 5220-APLICAR-VENTA
042100            THRU 5220-APLICAR-VENTA-EXIT
042200     ELSE
042300         ADD 1                        TO AC-CONTADOR-RECHAZOS
042400         PERFORM 7800-IMPRIMIR-RECHAZO
042500            THRU 7800-IMPRIMIR-RECHAZO-EXIT
042600     END-IF
042700*
042800     PERFORM 5100-LEER-VENTA
042900        THRU 5100-LEER-VENTA-EXIT
043000*
043100     .
043200 5200-PROCESAR-VENTA-EXIT.
043300     EXIT.
043400******************************************************************
043500*                  5210-VALIDAR-VENTA                            *
043600*  ORDEN DE VALIDACION: PRIMERO SE VERIFICA QUE EL LOTE NO ESTE   *
043700*  YA CERRADO, LUEGO QUE HAYA CANTIDAD DISPONIBLE PARA VENDER.    *
043800******************************************************************
043900 5210-VALIDAR-VENTA.
044000*
044100     SET SW-88-VENTA-VALIDA          TO TRUE
044200*
044300     IF  WC01-88-CERRADA
044310        OR SW-88-LOTE-CERRADO-CORRIDA
044400         SET SW-88-VENTA-RECHAZADA   TO TRUE
044500         MOVE 'TRADE IS ALREADY CLOSED'
044600                                      TO CABC-MOTIVO-RECHAZO
044700     ELSE
044800         IF  WC03-CANTIDAD-VENTA > WS-CANTIDAD-DISPONIBLE
045500             SET SW-88-VENTA-RECHAZADA TO TRUE
045600             MOVE 'SELL QUANTITY EXCEEDS AVAILABLE QUANTITY'
045700                                       TO CABC-MOTIVO-RECHAZO
045800         END-IF
045900     END-IF
046000*
046100     .
046200 5210-VALIDAR-VENTA-EXIT.
046300     EXIT.
046400******************************************************************
046500*                  5220-APLICAR-VENTA                            *
046600******************************************************************
046700 5220-APLICAR-VENTA.
046800*
046900     MOVE WC03-FEC-VENTA             TO WC01-FEC-VENTA
047000     MOVE WC03-PRECIO-VENTA          TO WC01-PRECIO-VENTA
047100     MOVE WC03-CANTIDAD-VENTA        TO WC01-CANTIDAD-VENTA
047200*
047300     COMPUTE WS-CANTIDAD-DISPONIBLE =
047400             WS-CANTIDAD-DISPONIBLE - WC03-CANTIDAD-VENTA
047500     MOVE WS-CANTIDAD-DISPONIBLE     TO WC01-CANTIDAD-RESTANTE
047520*
047540     IF  WS-CANTIDAD-DISPONIBLE = ZERO
047560         SET SW-88-LOTE-CERRADO-CORRIDA TO TRUE
047580     END-IF
047600*
047700     IF  WC03-NOTAS NOT = SPACES
047800         IF  WC01-NOTAS = SPACES
047900             MOVE WC03-NOTAS          TO WC01-NOTAS
048000         ELSE
048100             MOVE WC01-NOTAS          TO WS-NOTAS-TEMPORAL
048200             MOVE SPACES               TO WC01-NOTAS
048300             STRING WS-NOTAS-TEMPORAL DELIMITED BY SPACE
048400                    '|' DELIMITED BY SIZE
048500                    WC03-NOTAS DELIMITED BY SPACE
048600                    INTO WC01-NOTAS
049100         END-IF
049200     END-IF
049300*
049400     .
049500 5220-APLICAR-VENTA-EXIT.
049600     EXIT.
049700******************************************************************
049800*                  6000-CALCULAR-TRADE                           *
049900*  RECALCULA LOS CAMPOS DERIVADOS DE CADA LOTE REESCRITO: MONTO  *
050000*  INVERTIDO, GANANCIA, DIAS Y ESTADO. CORRE SOBRE TODO REGISTRO  *
050100*  MAESTRO, HAYA HABIDO VENTA O NO EN ESTA CORRIDA.               *
050200******************************************************************
050300 6000-CALCULAR-TRADE.
050400*
050500     PERFORM 5050-NORMALIZAR-SIMBOLO
050600        THRU 5050-NORMALIZAR-SIMBOLO-EXIT
050700*
050800     COMPUTE WC01-MONTO-INVERTIDO ROUNDED =
050900             WC01-PRECIO-COMPRA * WC01-CANTIDAD-COMPRA
051000*
051100     IF  WC01-CANTIDAD-RESTANTE = ZERO
051200         AND WC01-FEC-VENTA = ZERO
051300         MOVE WC01-CANTIDAD-COMPRA    TO WC01-CANTIDAD-RESTANTE
051400     END-IF
051500*
051600     IF  WC01-FEC-VENTA NOT = ZERO
051700         COMPUTE WS-VALOR-VENDIDO ROUNDED =
051800                 WC01-PRECIO-VENTA * WC01-CANTIDAD-VENTA
051900         COMPUTE WS-COSTO-BASE ROUNDED =
052000                 WC01-PRECIO-COMPRA * WC01-CANTIDAD-VENTA
052100         COMPUTE WC01-GANANCIA-PERDIDA ROUNDED =
052200                 WS-VALOR-VENDIDO - WS-COSTO-BASE
052300*
052400         IF  WS-COSTO-BASE > ZERO
052500             COMPUTE WS-DIVISOR-PCT ROUNDED =
052600                     (WC01-GANANCIA-PERDIDA / WS-COSTO-BASE)
052700         COMPUTE WC01-GANANCIA-PERDIDA-PCT ROUNDED =
052800                     WS-DIVISOR-PCT * CT-CIEN
052900         ELSE
053000             MOVE ZERO                TO WC01-GANANCIA-PERDIDA-PCT
053100         END-IF
053200*
053300         COMPUTE WC01-VALOR-ACTUAL ROUNDED =
053400                 WC01-PRECIO-VENTA * WC01-CANTIDAD-VENTA
053500*
053600         MOVE WC01-FEC-VENTA           TO WS-FECHA-PARA-DIAS
053700     ELSE
053800         MOVE WS-FECHA-PROCESO         TO WS-FECHA-PARA-DIAS
053900     END-IF
054000*
054100     MOVE WC01-FEC-COMPRA            TO WC90-FEC-DESDE
054200     MOVE WS-FECHA-PARA-DIAS         TO WC90-FEC-HASTA
054300     CALL 'V30C90S' USING WC90-DIAS-LINK
054400     IF  WC90-88-OK
054500         MOVE WC90-DIAS-CALCULADOS    TO WC01-DIAS-POSICION
054600     ELSE
054700         MOVE ZERO                    TO WC01-DIAS-POSICION
054800     END-IF
054900*
055000     EVALUATE TRUE
055100         WHEN WC01-CANTIDAD-RESTANTE = ZERO
055200             SET WC01-88-CERRADA      TO TRUE
055300         WHEN WC01-CANTIDAD-RESTANTE < WC01-CANTIDAD-COMPRA
055400             SET WC01-88-PARCIAL      TO TRUE
055500         WHEN OTHER
055600             SET WC01-88-ABIERTA      TO TRUE
055700     END-EVALUATE
055800*
055900     .
056000 6000-CALCULAR-TRADE-EXIT.
056100     EXIT.
056200******************************************************************
056300*                5050-NORMALIZAR-SIMBOLO                        *
056400******************************************************************
056500 5050-NORMALIZAR-SIMBOLO.
056600*
056700     INSPECT WC01-SIMBOLO
056800         CONVERTING
056900         'abcdefghijklmnopqrstuvwxyz'
057000         TO
057100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
057200*
057300     .
057400 5050-NORMALIZAR-SIMBOLO-EXIT.
057500     EXIT.
057600******************************************************************
057700*                5900-REESCRIBIR-TRADE                          *
057800******************************************************************
057900 5900-REESCRIBIR-TRADE.
058000*
058100     MOVE WC01-TRADE-REC             TO WC01S-TRADE-REC
058200     WRITE WC01S-TRADE-REC
058300*
058400     IF  NOT WS-88-TRNEOUT-OK
058500         MOVE 'S'                    TO CABC-ABEND
058600         MOVE CT-PROGRAMA             TO CABC-PROGRAMA
058700         MOVE 'TRNEOUT'               TO CABC-ARCHIVO
058800         MOVE WS-TRNEOUT-STATUS       TO CABC-FILE-STATUS
058900         PERFORM 9900-ABEND
059000            THRU 9900-ABEND-EXIT
059100     END-IF
059200*
059300     .
059400 5900-REESCRIBIR-TRADE-EXIT.
059500     EXIT.
059600******************************************************************
059700*                7000-ACUMULAR-TOTALES                          *
059800*  ACUMULA LOS TOTALES POR USUARIO DEL RESUMEN DE GANANCIA/PERDI-*
059900*  DA: GANANCIA SOLO DE LOTES CERRADOS, MONTO INVERTIDO SOLO DE   *
059950*  LOTES ABIERTOS O PARCIALES.                                   *
060000******************************************************************
060100 7000-ACUMULAR-TOTALES.
060200*
060300     IF  WC01-88-CERRADA
060400         ADD WC01-GANANCIA-PERDIDA   TO AC-TOTAL-GANANCIA-1
060500         ADD 1                        TO AC-CONTADOR-CERRADAS-1
060600     ELSE
060700         ADD WC01-MONTO-INVERTIDO    TO AC-TOTAL-INVERTIDO-1
060800         IF  WC01-88-ABIERTA
060900             ADD 1                    TO AC-CONTADOR-ABIERTAS-1
061000         END-IF
061100     END-IF
061200*
061300     .
061400 7000-ACUMULAR-TOTALES-EXIT.
061500     EXIT.
061600******************************************************************
061700*                7100-IMPRIMIR-DETALLE                           *
061800******************************************************************
061900 7100-IMPRIMIR-DETALLE.
062000*
062100     MOVE SPACES                     TO WS-LINEA-DETALLE
062200     MOVE WC01-ID-USUARIO            TO LD-USUARIO
062300     MOVE WC01-ID-OPERACION          TO LD-OPERACION
062400     MOVE WC01-SIMBOLO               TO LD-SIMBOLO
062500     MOVE WC01-ESTADO                TO LD-ESTADO
062600     MOVE WC01-MONTO-INVERTIDO       TO LD-INVERTIDO
062700     MOVE WC01-GANANCIA-PERDIDA      TO LD-GANANCIA
062800     MOVE WC01-GANANCIA-PERDIDA-PCT  TO LD-GANANCIA-PCT
062900*
063000     MOVE WS-LINEA-DETALLE           TO FD-LINEA-REPORTE
063100     WRITE FD-LINEA-REPORTE
063200     ADD 1                            TO AC-LINEAS-ESCRITAS
063300*
063400     .
063500 7100-IMPRIMIR-DETALLE-EXIT.
063600     EXIT.
063700******************************************************************
063800*            7800-IMPRIMIR-RECHAZO                               *
063900******************************************************************
064000 7800-IMPRIMIR-RECHAZO.
064100*
064200     MOVE SPACES                     TO WS-LINEA-RECHAZO
064300     MOVE WC03-ID-OPERACION          TO LR-OPERACION
064400     MOVE CABC-MOTIVO-RECHAZO        TO LR-MOTIVO
064500*
064600     MOVE WS-LINEA-RECHAZO           TO FD-LINEA-REPORTE
064700     WRITE FD-LINEA-REPORTE
064800*
064900     .
065000 7800-IMPRIMIR-RECHAZO-EXIT.
065100     EXIT.
065200******************************************************************
065300*            7900-IMPRIMIR-TOTAL-USUARIO                         *
065400******************************************************************
065500 7900-IMPRIMIR-TOTAL-USUARIO.
065600*
065700     MOVE SPACES                     TO WS-LINEA-TOTAL-USUARIO
065800     MOVE WS-USUARIO-ANTERIOR        TO LT-USUARIO
065900     MOVE AC-TOTAL-INVERTIDO-1       TO LT-INVERTIDO
066000     MOVE AC-TOTAL-GANANCIA-1        TO LT-GANANCIA
066100     MOVE AC-CONTADOR-ABIERTAS-1     TO LT-ABIERTAS
066200     MOVE AC-CONTADOR-CERRADAS-1     TO LT-CERRADAS
066300*
066400     MOVE WS-LINEA-TOTAL-USUARIO     TO FD-LINEA-REPORTE
066500     WRITE FD-LINEA-REPORTE
066600*
066700     ADD AC-TOTAL-INVERTIDO-1        TO AC-GRAN-TOTAL-INVERTIDO
066800     ADD AC-TOTAL-GANANCIA-1         TO AC-GRAN-TOTAL-GANANCIA
066900     ADD AC-CONTADOR-ABIERTAS-1      TO AC-GRAN-CONTADOR-ABIERTAS
067000     ADD AC-CONTADOR-CERRADAS-1      TO AC-GRAN-CONTADOR-CERRADAS
067100*
067200     MOVE ZERO                       TO AC-TOTAL-INVERTIDO-1
067300                                         AC-TOTAL-GANANCIA-1
067400                                         AC-CONTADOR-ABIERTAS-1
067500                                         AC-CONTADOR-CERRADAS-1
067600*
067700     .
067800 7900-IMPRIMIR-TOTAL-USUARIO-EXIT.
067900     EXIT.
068000******************************************************************
068100*               8000-IMPRIMIR-GRAN-TOTAL                         *
068200******************************************************************
068300 8000-IMPRIMIR-GRAN-TOTAL.
068400*
068500     IF  NOT SW-88-PRIMER-USUARIO
068600         PERFORM 7900-IMPRIMIR-TOTAL-USUARIO
068700            THRU 7900-IMPRIMIR-TOTAL-USUARIO-EXIT
068800     END-IF
068900*
069000     MOVE SPACES                     TO WS-LINEA-GRAN-TOTAL
069100     MOVE AC-GRAN-TOTAL-INVERTIDO    TO GT-INVERTIDO
069200     MOVE AC-GRAN-TOTAL-GANANCIA     TO GT-GANANCIA
069300     MOVE AC-GRAN-CONTADOR-ABIERTAS  TO GT-ABIERTAS
069400     MOVE AC-GRAN-CONTADOR-CERRADAS  TO GT-CERRADAS
069500*
069600     MOVE WS-LINEA-GRAN-TOTAL        TO FD-LINEA-REPORTE
069700     WRITE FD-LINEA-REPORTE
069800*
069900     .
070000 8000-IMPRIMIR-GRAN-TOTAL-EXIT.
070100     EXIT.
070200******************************************************************
070300*                     9000-TERMINAR                              *
070400******************************************************************
070500 9000-TERMINAR.
070600*
070700     CLOSE TRADE-MASTER-IN
070800           TRADE-MASTER-OUT
070900           SELL-EVENT-IN
071000           TRADE-REPORT-OUT
071100*
071200     .
071300 9000-TERMINAR-EXIT.
071400     EXIT.
071500******************************************************************
071600*                      9900-ABEND                                *
071700******************************************************************
071800 9900-ABEND.
071900*
072000     DISPLAY 'V30C01B - ABEND - ' CABC-MOTIVO-RECHAZO
072100     DISPLAY 'V30C01B - ARCHIVO - ' CABC-ARCHIVO
072200              ' STATUS - ' CABC-FILE-STATUS
072300     MOVE 16                          TO RETURN-CODE
072400     GOBACK
072500*
072600     .
072700 9900-ABEND-EXIT.
072800     EXIT.
