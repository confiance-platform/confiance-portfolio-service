000100******************************************************************
000200*                                                                *
000300*  COPY  : V30WC03                                               *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1986                                    *
000600*                                                                *
000700*  AUTOR: J. MATUTE                                              *
000800*                                                                *
000900*  APLICACION: BOLSA DE VALORES - CARTERA CLIENTE. (V30)         *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO DE TRANSACCIONES DE VENTA     *
001200*               (SELL-EVENT) QUE ALIMENTA V30C01B. VIENE         *
001300*               ORDENADO POR WC03-ID-OPERACION.                 *
001400*                                                                *
001500******************************************************************
001600*   L O G   D E   M O D I F I C A C I O N E S                    *
001700******************************************************************
001800*  14/03/1986  JMM  SOLIC.3301  CREACION DEL LAYOUT               SOL3301 
001900******************************************************************
002000*
002100 01  WC03-SELL-EVENT-REC.
002200     05  WC03-ID-OPERACION          PIC 9(09).
002300     05  WC03-FEC-VENTA             PIC 9(08).
002400     05  WC03-FEC-VENTA-R REDEFINES WC03-FEC-VENTA.
002500         10  WC03-FEC-VENTA-AAAA    PIC 9(04).
002600         10  WC03-FEC-VENTA-MM      PIC 9(02).
002700         10  WC03-FEC-VENTA-DD      PIC 9(02).
002800     05  WC03-PRECIO-VENTA          PIC S9(13)V9(02) COMP-3.
002900     05  WC03-CANTIDAD-VENTA        PIC S9(13)V9(04) COMP-3.
003000     05  WC03-NOTAS                 PIC X(200).
003100     05  FILLER                     PIC X(10).
