000100******************************************************************
000200*                                                                *
000300*  COPY  : V30WC01                                               *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1986                                    *
000600*                                                                *
000700*  AUTOR: J. MATUTE                                              *
000800*                                                                *
000900*  APLICACION: BOLSA DE VALORES - CARTERA CLIENTE. (V30)         *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL MAESTRO DE OPERACIONES (TRADE).       *
001200*               UN REGISTRO POR LOTE DE COMPRA, PARCIAL O        *
001300*               TOTALMENTE VENDIDO CONTRA ESE MISMO LOTE.        *
001400*               INCLUIDO POR V30C01B.                            *
001500*                                                                *
001600******************************************************************
001700*   L O G   D E   M O D I F I C A C I O N E S                    *
001800******************************************************************
001900*  14/03/1986  JMM  SOLIC.3301  CREACION DEL LAYOUT               SOL3301 
002000*  22/07/1991  RCA  SOLIC.3355  SE AGREGA WC01-DIVISA Y SE        SOL3355 
002100*                               AJUSTA FILLER DEL REGISTRO       *
002200*  11/02/1999  YK2  SOLIC.Y2K0009 AMPLIACION WC01-FEC-COMPRA-AAAA YK20009 
002300*                               Y WC01-FEC-VENTA-AAAA A 4 DIGITOS*
002400******************************************************************
002500*
002600 01  WC01-TRADE-REC.
002700     05  WC01-ID-OPERACION          PIC 9(09).
002800     05  WC01-ID-USUARIO            PIC 9(09).
002900     05  WC01-COD-MERCADO           PIC X(10).
003000     05  WC01-SIMBOLO               PIC X(20).
003100     05  WC01-NOM-EMPRESA           PIC X(60).
003200     05  WC01-DIVISA                PIC X(10).
003300*    FECHA DE COMPRA DEL LOTE
003400     05  WC01-FEC-COMPRA            PIC 9(08).
003500     05  WC01-FEC-COMPRA-R REDEFINES WC01-FEC-COMPRA.
003600         10  WC01-FEC-COMPRA-AAAA   PIC 9(04).
003700         10  WC01-FEC-COMPRA-MM     PIC 9(02).
003800         10  WC01-FEC-COMPRA-DD     PIC 9(02).
003900*    PRECIO Y CANTIDAD DE COMPRA
004000     05  WC01-PRECIO-COMPRA         PIC S9(13)V9(02) COMP-3.
004100     05  WC01-CANTIDAD-COMPRA       PIC S9(13)V9(04) COMP-3.
004200*    ULTIMO EVENTO DE VENTA CONTRA ESTE LOTE
004300     05  WC01-FEC-VENTA             PIC 9(08).
004400     05  WC01-FEC-VENTA-R REDEFINES WC01-FEC-VENTA.
004500         10  WC01-FEC-VENTA-AAAA    PIC 9(04).
004600         10  WC01-FEC-VENTA-MM      PIC 9(02).
004700         10  WC01-FEC-VENTA-DD      PIC 9(02).
004800     05  WC01-PRECIO-VENTA          PIC S9(13)V9(02) COMP-3.
004900     05  WC01-CANTIDAD-VENTA        PIC S9(13)V9(04) COMP-3.
005000*    GANANCIA O PERDIDA REALIZADA DEL ULTIMO EVENTO DE VENTA
005100     05  WC01-GANANCIA-PERDIDA      PIC S9(13)V9(02) COMP-3.
005200     05  WC01-GANANCIA-PERDIDA-PCT  PIC S9(08)V9(02) COMP-3.
005300*    DIAS QUE LA POSICION HA PERMANECIDO ABIERTA
005400     05  WC01-DIAS-POSICION         PIC S9(08) COMP-3.
005500*    CANTIDAD AUN NO VENDIDA DE ESTE LOTE
005600     05  WC01-CANTIDAD-RESTANTE     PIC S9(13)V9(04) COMP-3.
005700*    MONTO INVERTIDO Y VALOR ACTUAL
005800     05  WC01-MONTO-INVERTIDO       PIC S9(13)V9(02) COMP-3.
005900     05  WC01-VALOR-ACTUAL          PIC S9(13)V9(02) COMP-3.
006000*    ESTADO DE LA OPERACION
006100     05  WC01-ESTADO                PIC X(15).
006200         88  WC01-88-ABIERTA            VALUE 'OPEN'.
006300         88  WC01-88-PARCIAL            VALUE 'PARTIALLY_SOLD'.
006400         88  WC01-88-CERRADA            VALUE 'CLOSED'.
006500*    NOTAS LIBRES, CONCATENADAS CON '|' EN CADA VENTA
006600     05  WC01-NOTAS                 PIC X(200).
006700*    RELLENO AL TAMANO FIJO DEL REGISTRO DEL MAESTRO
006800     05  FILLER                     PIC X(30).
