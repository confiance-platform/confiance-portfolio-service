000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V30C90S                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1986                                    *
000600*                                                                *
000700*  AUTOR: J. MATUTE                                              *
000800*                                                                *
000900*  APLICACION: BOLSA DE VALORES - CARTERA CLIENTE. (V30)         *
001000*                                                                *
001100*  DESCRIPCION: SUBRUTINA QUE CALCULA LOS DIAS TRANSCURRIDOS     *
001200*               ENTRE DOS FECHAS AAAAMMDD, SIN CASOS ESPECIALES  *
001300*               DE MES O ANO (DIFERENCIA ORDINAL DE DIAS). SE    *
001400*               USA PARA WC01-DIAS-POSICION DEL MAESTRO DE       *
001500*               OPERACIONES. LLAMADA CON EL MISMO PROTOCOLO DE   *
001600*               RETORNO QUE CALL CT-V19C001 (VER V30WC90).       *
001700*                                                                *
001800******************************************************************
001900*   L O G   D E   M O D I F I C A C I O N E S                    *
002000******************************************************************
002100*  14/03/1986  JMM  SOLIC.3301  CREACION DEL PROGRAMA             SOL3301 
002200*  22/07/1991  RCA  SOLIC.3355  SE AJUSTA EL CALCULO DEL ANO     *SOL3355 
002300*                               BISIESTO PARA SIGLOS NO MULTIPLO*
002400*                               DE 400                           *
002500*  09/11/1998  YK2  SOLIC.Y2K0009 SE CONFIRMA QUE WC90-FEC-DESDE *YK20009 
002600*                               Y WC90-FEC-HASTA YA TRAEN EL     *
002700*                               SIGLO COMPLETO (AAAAMMDD)        *
002800*  03/05/2002  RCA  SOLIC.3402  SE AGREGA VALIDACION DE MES Y    *SOL3402 
002900*                               DIA FUERA DE RANGO               *
003000******************************************************************
003100*
003200 IDENTIFICATION DIVISION.
003300*
003400 PROGRAM-ID.   V30C90S.
003500 AUTHOR.       J. MATUTE.
003600 INSTALLATION. GERENCIA DE SISTEMAS - MESA DE BOLSA.
003700 DATE-WRITTEN. 14/03/1986.
003800 DATE-COMPILED.
003900 SECURITY.     USO INTERNO - NO DISTRIBUIR FUERA DE LA GERENCIA.
004000******************************************************************
004100*                                                                *
004200*        E N V I R O N M E N T         D I V I S I O N           *
004300*                                                                *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800*
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300******************************************************************
005400*                                                                *
005500*                D A T A            D I V I S I O N              *
005600*                                                                *
005700******************************************************************
005800 DATA DIVISION.
005900******************************************************************
006000*                  WORKING-STORAGE SECTION                      *
006100******************************************************************
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*                  AREA DE VARIABLES AUXILIARES                  *
006500******************************************************************
006600 01  WS-VARIABLES-AUXILIARES.
006700*    DESCOMPOSICION DE LA FECHA DESDE
006800     05  WS-FECHA-DESDE-X            PIC 9(08).
006900     05  WS-FECHA-DESDE-R REDEFINES WS-FECHA-DESDE-X.
007000         10  WS-AAAA-DESDE           PIC 9(04).
007100         10  WS-MM-DESDE              PIC 9(02).
007200         10  WS-DD-DESDE              PIC 9(02).
007300     05  WS-FECHA-DESDE-ALFA REDEFINES WS-FECHA-DESDE-X
007400                                      PIC X(08).
007500*    DESCOMPOSICION DE LA FECHA HASTA
007600     05  WS-FECHA-HASTA-X            PIC 9(08).
007700     05  WS-FECHA-HASTA-R REDEFINES WS-FECHA-HASTA-X.
007800         10  WS-AAAA-HASTA           PIC 9(04).
007900         10  WS-MM-HASTA              PIC 9(02).
008000         10  WS-DD-HASTA              PIC 9(02).
008100     05  WS-FECHA-HASTA-ALFA REDEFINES WS-FECHA-HASTA-X
008200                                      PIC X(08).
008300*    VARIABLES DE TRABAJO DE LA FORMULA DEL NUMERO JULIANO
008400     05  WS-A                        PIC S9(08) COMP.
008500     05  WS-Y                        PIC S9(08) COMP.
008600     05  WS-M                        PIC S9(08) COMP.
008700     05  WS-JDN-DESDE                PIC S9(08) COMP.
008800     05  WS-JDN-HASTA                PIC S9(08) COMP.
008900     05  FILLER                      PIC X(04).
009000******************************************************************
009100*                    AREA  DE  SWITCHES                          *
009200******************************************************************
009300 01  SW-SWITCHES.
009400     05  SW-FECHA-VALIDA             PIC X(01)   VALUE 'S'.
009500         88  FECHA-VALIDA                        VALUE 'S'.
009600         88  FECHA-INVALIDA                       VALUE 'N'.
009700******************************************************************
009800*                        AREA DE CONTANTES                       *
009900******************************************************************
010000 01  CT-CONTANTES.
010100     05  CT-PROGRAMA                 PIC X(08)   VALUE 'V30C90S'.
010200     05  CT-MES-MINIMO               PIC 9(02)   VALUE 01.
010300     05  CT-MES-MAXIMO               PIC 9(02)   VALUE 12.
010400     05  CT-DIA-MINIMO               PIC 9(02)   VALUE 01.
010500     05  CT-DIA-MAXIMO               PIC 9(02)   VALUE 31.
010600*
010700 LINKAGE SECTION.
010800*
010900     COPY V30WC90.
011100******************************************************************
011200*                                                                *
011300*           P R O C E D U R E      D I V I S I O N               *
011400*                                                                *
011500******************************************************************
011600 PROCEDURE DIVISION USING WC90-DIAS-LINK.
011700*
011800 MAINLINE.
011900*
012000     PERFORM 1000-INICIO
012100        THRU 1000-INICIO-EXIT
012200*
012300     PERFORM 2000-VALIDAR-FECHAS
012400        THRU 2000-VALIDAR-FECHAS-EXIT
012500*
012600     IF  FECHA-VALIDA
012700         PERFORM 3000-CALCULAR-DIAS
012800            THRU 3000-CALCULAR-DIAS-EXIT
012900     ELSE
013000         PERFORM 9000-RECHAZAR
013100            THRU 9000-RECHAZAR-EXIT
013200     END-IF
013300*
013400     GOBACK
013500     .
013600******************************************************************
013700*                        1000-INICIO                             *
013800******************************************************************
013900 1000-INICIO.
014000*
014100     SET FECHA-VALIDA                TO TRUE
014200     MOVE WC90-FEC-DESDE              TO WS-FECHA-DESDE-X
014300     MOVE WC90-FEC-HASTA              TO WS-FECHA-HASTA-X
014400*
014500     .
014600 1000-INICIO-EXIT.
014700     EXIT.
014800******************************************************************
014900*                   2000-VALIDAR-FECHAS                          *
015000******************************************************************
015100 2000-VALIDAR-FECHAS.
015200*
015300     IF  WS-MM-DESDE < CT-MES-MINIMO
015320         OR WS-MM-DESDE > CT-MES-MAXIMO
015400         SET FECHA-INVALIDA           TO TRUE
015500     END-IF
015600*
015700     IF  WS-MM-HASTA < CT-MES-MINIMO
015720         OR WS-MM-HASTA > CT-MES-MAXIMO
015800         SET FECHA-INVALIDA           TO TRUE
015900     END-IF
016000*
016100     IF  WS-DD-DESDE < CT-DIA-MINIMO
016120         OR WS-DD-DESDE > CT-DIA-MAXIMO
016200         SET FECHA-INVALIDA           TO TRUE
016300     END-IF
016400*
016500     IF  WS-DD-HASTA < CT-DIA-MINIMO
016520         OR WS-DD-HASTA > CT-DIA-MAXIMO
016600         SET FECHA-INVALIDA           TO TRUE
016700     END-IF
016800*
016900     .
017000 2000-VALIDAR-FECHAS-EXIT.
017100     EXIT.
017200******************************************************************
017300*                   3000-CALCULAR-DIAS                           *
017400*  CONVIERTE CADA FECHA A SU NUMERO JULIANO (3100/3200) Y RESTA   *
017500*  PARA OBTENER LA DIFERENCIA ORDINAL DE DIAS, SIN CASOS          *
017600*  ESPECIALES DE MES O ANO.                                       *
017700******************************************************************
017800 3000-CALCULAR-DIAS.
017900*
018000     PERFORM 3100-JULIANO-DESDE
018100        THRU 3100-JULIANO-DESDE-EXIT
018200*
018300     MOVE WS-JDN-DESDE                TO WS-JDN-HASTA
018400     PERFORM 3200-JULIANO-HASTA
018500        THRU 3200-JULIANO-HASTA-EXIT
018600*
018700     COMPUTE WC90-DIAS-CALCULADOS = WS-JDN-HASTA - WS-JDN-DESDE
018800     SET WC90-88-OK                  TO TRUE
018900*
019000     .
019100 3000-CALCULAR-DIAS-EXIT.
019200     EXIT.
019300******************************************************************
019400*                  3100-JULIANO-DESDE                            *
019500******************************************************************
019600 3100-JULIANO-DESDE.
019700*
019800     COMPUTE WS-A = (14 - WS-MM-DESDE) / 12
019900     COMPUTE WS-Y = WS-AAAA-DESDE + 4800 - WS-A
020000     COMPUTE WS-M = WS-MM-DESDE + (12 * WS-A) - 3
020100*
020200     COMPUTE WS-JDN-DESDE =
020300             WS-DD-DESDE
020400           + (((153 * WS-M) + 2) / 5)
020500           + (365 * WS-Y)
020600           + (WS-Y / 4)
020700           - (WS-Y / 100)
020800           + (WS-Y / 400)
020900           - 32045
021000*
021100     .
021200 3100-JULIANO-DESDE-EXIT.
021300     EXIT.
021400******************************************************************
021500*                  3200-JULIANO-HASTA                            *
021600******************************************************************
021700 3200-JULIANO-HASTA.
021800*
021900     COMPUTE WS-A = (14 - WS-MM-HASTA) / 12
022000     COMPUTE WS-Y = WS-AAAA-HASTA + 4800 - WS-A
022100     COMPUTE WS-M = WS-MM-HASTA + (12 * WS-A) - 3
022200*
022300     COMPUTE WS-JDN-HASTA =
022400             WS-DD-HASTA
022500           + (((153 * WS-M) + 2) / 5)
022600           + (365 * WS-Y)
022700           + (WS-Y / 4)
022800           - (WS-Y / 100)
022900           + (WS-Y / 400)
023000           - 32045
023100*
023200     .
023300 3200-JULIANO-HASTA-EXIT.
023400     EXIT.
023500******************************************************************
023600*                       9000-RECHAZAR                            *
023700******************************************************************
023800 9000-RECHAZAR.
023900*
024000     MOVE ZERO                       TO WC90-DIAS-CALCULADOS
024100     SET WC90-88-FECHA-INVALIDA      TO TRUE
024200*
024300     .
024400 9000-RECHAZAR-EXIT.
024500     EXIT.
