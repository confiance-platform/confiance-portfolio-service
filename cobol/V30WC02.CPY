000100******************************************************************
000200*                                                                *
000300*  COPY  : V30WC02                                               *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1986                                    *
000600*                                                                *
000700*  AUTOR: J. MATUTE                                              *
000800*                                                                *
000900*  APLICACION: BOLSA DE VALORES - CARTERA CLIENTE. (V30)         *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL MAESTRO DE TENENCIAS (HOLDING).       *
001200*               UN REGISTRO POR USUARIO + SIMBOLO + MERCADO,     *
001300*               CONSOLIDADO DE TODOS LOS LOTES DE ESE SIMBOLO.   *
001400*               INCLUIDO POR V30C02B.                            *
001500*                                                                *
001600******************************************************************
001700*   L O G   D E   M O D I F I C A C I O N E S                    *
001800******************************************************************
001900*  14/03/1986  JMM  SOLIC.3301  CREACION DEL LAYOUT               SOL3301 
002000*  22/07/1991  RCA  SOLIC.3355  SE AGREGA WC02-DIVISA             SOL3355 
002100*  09/11/1998  JMM  SOLIC.3402  SE AGREGA WC02-PRECIO-ACTUAL Y    SOL3402 
002200*                               CAMPOS DE GANANCIA NO REALIZADA  *
002300******************************************************************
002400*
002500 01  WC02-HOLDING-REC.
002600     05  WC02-ID-TENENCIA           PIC 9(09).
002700     05  WC02-ID-USUARIO            PIC 9(09).
002800     05  WC02-COD-MERCADO           PIC X(10).
002900     05  WC02-SIMBOLO               PIC X(20).
003000     05  WC02-NOM-EMPRESA           PIC X(60).
003100     05  WC02-DIVISA                PIC X(10).
003200*    CANTIDAD TOTAL EN CARTERA Y COSTO PROMEDIO PONDERADO
003300     05  WC02-CANTIDAD              PIC S9(13)V9(04) COMP-3.
003400     05  WC02-PRECIO-PROMEDIO       PIC S9(13)V9(02) COMP-3.
003500*    FECHA EN QUE SE ABRIO LA TENENCIA
003600     05  WC02-FEC-APERTURA          PIC 9(08).
003700     05  WC02-FEC-APERTURA-R REDEFINES WC02-FEC-APERTURA.
003800         10  WC02-FEC-APERTURA-AAAA PIC 9(04).
003900         10  WC02-FEC-APERTURA-MM   PIC 9(02).
004000         10  WC02-FEC-APERTURA-DD   PIC 9(02).
004100*    MONTO INVERTIDO AL COSTO PROMEDIO
004200     05  WC02-MONTO-INVERTIDO       PIC S9(13)V9(02) COMP-3.
004300*    ULTIMO PRECIO DE MERCADO CONOCIDO Y VALOR ACTUAL
004400     05  WC02-PRECIO-ACTUAL         PIC S9(13)V9(02) COMP-3.
004500     05  WC02-VALOR-ACTUAL          PIC S9(13)V9(02) COMP-3.
004600*    GANANCIA O PERDIDA NO REALIZADA
004700     05  WC02-GANANCIA-NO-REAL      PIC S9(13)V9(02) COMP-3.
004800     05  WC02-GANANCIA-NO-REAL-PCT  PIC S9(08)V9(02) COMP-3.
004900*    RELLENO AL TAMANO FIJO DEL REGISTRO DEL MAESTRO
005000     05  FILLER                     PIC X(35).
