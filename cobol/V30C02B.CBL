000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V30C02B                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1986                                    *
000600*                                                                *
000700*  AUTOR: J. MATUTE                                              *
000800*                                                                *
000900*  APLICACION: BOLSA DE VALORES - CARTERA CLIENTE. (V30)         *
001000*                                                                *
001100*  DESCRIPCION: PROCESO BATCH NOCTURNO QUE APAREA EL ARCHIVO DE  *
001200*               MOVIMIENTOS DE LOTE (WC04-LOT-EVENT, COMPRA O    *
001300*               VENTA) CONTRA EL MAESTRO DE TENENCIAS            *
001400*               (WC02-HOLDING-REC), CREA O ACTUALIZA LA          *
001500*               TENENCIA POR USUARIO+SIMBOLO+MERCADO, REESCRIBE  *
001600*               EL MAESTRO Y EMITE EL REPORTE DE TENENCIAS POR   *
001700*               USUARIO.                                         *
001800*                                                                *
001900*               AMBOS ARCHIVOS VIENEN ORDENADOS POR LA LLAVE     *
002000*               COMPUESTA WC02-ID-USUARIO + WC02-SIMBOLO +       *
002100*               WC02-COD-MERCADO (EL PASO DE SORT QUE LOS DEJA   *
002200*               ASI CORRE ANTES DE ESTE PROGRAMA, FUERA DE ESTE  *
002300*               MODULO).                                         *
002400*                                                                *
002500******************************************************************
002600*   L O G   D E   M O D I F I C A C I O N E S                    *
002700******************************************************************
002800*  14/03/1986  JMM  SOLIC.3301  CREACION DEL PROGRAMA             SOL3301 
002900*  22/07/1991  RCA  SOLIC.3355  SE AGREGA EL MANEJO DE WC02-      SOL3355 
003000*                               DIVISA Y SU DEFAULT POR MERCADO  *
003100*                               (CT-TABLA-DIVISA)                *
003200*  09/11/1998  JMM  SOLIC.3402  SE AGREGA LA REVALORIZACION A     SOL3402 
003300*                               PRECIO ACTUAL (WC02-PRECIO-      *
003400*                               ACTUAL) Y LA GANANCIA NO REAL    *
003500*  03/05/2002  RCA  SOLIC.3480  SE AGREGA EL REPORTE DE          *SOL3480 
003600*                               EXCEPCIONES (LOTES RECHAZADOS)  *
003700*  17/09/2004  LTR  SOLIC.3512  SE AGREGA EL CORTE DE CONTROL    *SOL3512 
003800*                               POR USUARIO Y EL GRAN TOTAL DEL  *
003900*                               REPORTE V30C02B                  *
004000******************************************************************
004100*
004200 IDENTIFICATION DIVISION.
004300*
004400 PROGRAM-ID.   V30C02B.
004500 AUTHOR.       J. MATUTE.
004600 INSTALLATION. GERENCIA DE SISTEMAS - MESA DE BOLSA.
004700 DATE-WRITTEN. 14/03/1986.
004800 DATE-COMPILED.
004900 SECURITY.     USO INTERNO - NO DISTRIBUIR FUERA DE LA GERENCIA.
005000******************************************************************
005100*                                                                *
005200*        E N V I R O N M E N T         D I V I S I O N           *
005300*                                                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300*
006400 FILE-CONTROL.
006500*    MAESTRO DE TENENCIAS - ENTRADA (ORDENADO POR LA LLAVE)
006600     SELECT HOLDING-MASTER-IN  ASSIGN TO TENEIN
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-TENEIN-STATUS.
006900*    MAESTRO DE TENENCIAS - SALIDA REESCRITO
007000     SELECT HOLDING-MASTER-OUT ASSIGN TO TENEOUT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-TENEOUT-STATUS.
007300*    ARCHIVO DE MOVIMIENTOS DE LOTE DEL DIA
007400     SELECT LOT-EVENT-IN       ASSIGN TO LOTDIA
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-LOTDIA-STATUS.
007700*    REPORTE DE TENENCIAS POR USUARIO
007800     SELECT HOLDING-REPORT-OUT ASSIGN TO TENEREP
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-TENEREP-STATUS.
008100******************************************************************
008200*                                                                *
008300*                D A T A            D I V I S I O N              *
008400*                                                                *
008500******************************************************************
008600 DATA DIVISION.
008700*
008800 FILE SECTION.
008900*
009000 FD  HOLDING-MASTER-IN
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY V30WC02.
009500*
009600 FD  HOLDING-MASTER-OUT
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900     COPY V30WC02 REPLACING ==WC02-== BY ==WC02S-==.
010100*
010200 FD  LOT-EVENT-IN
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500     COPY V30WC04.
010700*
010800 FD  HOLDING-REPORT-OUT
010900     LABEL RECORDS ARE OMITTED
011000     RECORDING MODE IS F.
011100 01  FD-LINEA-REPORTE            PIC X(132).
011200******************************************************************
011300*                  WORKING-STORAGE SECTION                      *
011400******************************************************************
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*                  AREA DE ESTADOS DE ARCHIVO                    *
011800******************************************************************
011900 01  WS-ESTADOS-ARCHIVO.
012000     05  WS-TENEIN-STATUS            PIC X(02)   VALUE '00'.
012100         88  WS-88-TENEIN-OK             VALUE '00'.
012200     05  WS-TENEOUT-STATUS           PIC X(02)   VALUE '00'.
012300         88  WS-88-TENEOUT-OK            VALUE '00'.
012400     05  WS-LOTDIA-STATUS            PIC X(02)   VALUE '00'.
012500         88  WS-88-LOTDIA-OK             VALUE '00'.
012600     05  WS-TENEREP-STATUS           PIC X(02)   VALUE '00'.
012700         88  WS-88-TENEREP-OK            VALUE '00'.
012800******************************************************************
012900*                    AREA  DE  SWITCHES                          *
013000******************************************************************
013100 01  SW-SWITCHES.
013200     05  SW-FIN-MAESTRO               PIC X(01)   VALUE 'N'.
013300         88  SW-88-FIN-MAESTRO            VALUE 'S'.
013400     05  SW-FIN-LOTES                 PIC X(01)   VALUE 'N'.
013500         88  SW-88-FIN-LOTES               VALUE 'S'.
013600     05  SW-LOTE-VALIDO                PIC X(01)   VALUE 'S'.
013700         88  SW-88-LOTE-VALIDO             VALUE 'S'.
013800         88  SW-88-LOTE-RECHAZADO          VALUE 'N'.
013900     05  SW-PRIMER-USUARIO            PIC X(01)   VALUE 'S'.
014000         88  SW-88-PRIMER-USUARIO          VALUE 'S'.
014100     05  SW-MAESTRO-ACTIVO            PIC X(01)   VALUE 'N'.
014200         88  SW-88-MAESTRO-ACTIVO          VALUE 'S'.
014300******************************************************************
014400*                AREA DE VARIABLES DE TRABAJO                    *
014500******************************************************************
014600 01  WS-VARIABLES-TRABAJO.
014700     05  WS-USUARIO-ANTERIOR          PIC 9(09)   VALUE ZERO.
014800     05  WS-VALOR-VIEJO                PIC S9(15)V9(06) COMP-3.
014900     05  WS-VALOR-NUEVO                PIC S9(15)V9(06) COMP-3.
015000     05  WS-CANTIDAD-NUEVA             PIC S9(13)V9(04) COMP-3.
015100     05  WS-DIVISOR-PCT                PIC S9(08)V9(04) COMP-3.
015200     05  WS-FECHA-PROCESO              PIC 9(08)   VALUE ZERO.
015300     05  WS-SUBINDICE-TABLA            PIC S9(04)  COMP.
015400*    LLAVE COMPUESTA DEL REGISTRO MAESTRO ACTUALMENTE EN MEMORIA
015500     01  WS-CLAVE-MAESTRO.
015600         05  CM-USUARIO                PIC 9(09).
015700         05  CM-SIMBOLO                 PIC X(20).
015800         05  CM-MERCADO                 PIC X(10).
015810 01  WS-CLAVE-MAESTRO-ALFA REDEFINES WS-CLAVE-MAESTRO
015820                                       PIC X(39).
015900*    LLAVE COMPUESTA DEL MOVIMIENTO DE LOTE ACTUALMENTE LEIDO
016000     01  WS-CLAVE-LOTE.
016100         05  CL-USUARIO                PIC 9(09).
016200         05  CL-SIMBOLO                 PIC X(20).
016300         05  CL-MERCADO                 PIC X(10).
016310 01  WS-CLAVE-LOTE-ALFA REDEFINES WS-CLAVE-LOTE
016320                                     PIC X(39).
016400******************************************************************
016500*                AREA DE CONTADORES Y ACUMULADORES               *
016600******************************************************************
016700 01  AC-ACUMULADORES.
016800     05  AC-TOTAL-INVERTIDO-1         PIC S9(13)V9(02) COMP-3.
016900     05  AC-TOTAL-ACTUAL-1            PIC S9(13)V9(02) COMP-3.
017000     05  AC-TOTAL-NO-REAL-1           PIC S9(13)V9(02) COMP-3.
017100     05  AC-CONTADOR-TENENCIAS-1      PIC S9(07) COMP.
017200     05  AC-GRAN-TOTAL-INVERTIDO      PIC S9(13)V9(02) COMP-3.
017300     05  AC-GRAN-TOTAL-ACTUAL         PIC S9(13)V9(02) COMP-3.
017400     05  AC-GRAN-TOTAL-NO-REAL        PIC S9(13)V9(02) COMP-3.
017500     05  AC-GRAN-CONTADOR-TENENCIAS   PIC S9(07) COMP.
017600     05  AC-CONTADOR-RECHAZOS         PIC S9(07) COMP.
017700******************************************************************
017800*                     AREA DE CONTANTES                          *
017900******************************************************************
018000 01  CT-CONTANTES.
018100     05  CT-PROGRAMA                  PIC X(08)   VALUE 'V30C02B'.
018200     05  CT-CIEN                      PIC S9(03)  COMP VALUE 100.
018300*    TABLA ILUSTRATIVA DE DIVISA POR DEFECTO SEGUN MERCADO. NO  ES
018400*    LA TABLA MAESTRA DE DIVISAS QUE MANTIENE EL DEPARTAMENTO DE
018500*    PARAMETROS - SOLO CUBRE LOS MERCADOS DE LOS LOTES DE PRUEBA.
018600     05  CT-TABLA-DIVISA.
018700         10  CT-ENTRADA-DIVISA OCCURS 4 TIMES
018800                               INDEXED BY CT-IX-DIVISA.
018900             15  CT-MERCADO-TABLA     PIC X(10).
019000             15  CT-DIVISA-TABLA       PIC X(10).
019100     05  FILLER REDEFINES CT-TABLA-DIVISA.
019200         10  FILLER                    PIC X(20)   VALUE
019300             'NASDAQ    USD       '.
019400         10  FILLER                    PIC X(20)   VALUE
019500             'NYSE      USD       '.
019600         10  FILLER                    PIC X(20)   VALUE
019700             'NSE       INR       '.
019800         10  FILLER                    PIC X(20)   VALUE
019900             'BSE       INR       '.
020000******************************************************************
020100*                 AREA DEL COMMON DE ABEND/RECHAZO                *
020200******************************************************************
020300     COPY V30CABC.
020500******************************************************************
020600*             LINEAS DE IMPRESION DEL REPORTE V30C02B             *
020700******************************************************************
020800 01  WS-LINEA-ENCABEZADO.
020900     05  FILLER                      PIC X(01)   VALUE SPACE.
021000     05  FILLER                      PIC X(30)   VALUE
021100         'REPORTE DE TENENCIAS - V30C02B'.
021200     05  FILLER                      PIC X(101)  VALUE SPACE.
021300*
021400 01  WS-LINEA-TITULO.
021500     05  FILLER                      PIC X(01)   VALUE SPACE.
021600     05  FILLER                      PIC X(09)   VALUE 'USUARIO'.
021700     05  FILLER                      PIC X(22)   VALUE 'SIMBOLO'.
021800     05  FILLER                      PIC X(12)   VALUE 'MERCADO'.
021900     05  FILLER                      PIC X(16)   VALUE 'CANTIDAD'.
022000     05  FILLER                      PIC X(18)
022020         VALUE 'INVERTIDO'.
022100     05  FILLER                      PIC X(18)
022120         VALUE 'VALOR-ACTUAL'.
022200     05  FILLER                      PIC X(18)   VALUE
022300         'GANANCIA-NO-REAL'.
022400     05  FILLER                      PIC X(18)   VALUE SPACE.
022500*
022600 01  WS-LINEA-DETALLE.
022700     05  FILLER                      PIC X(01)   VALUE SPACE.
022800     05  LD-USUARIO                  PIC 9(09).
022900     05  FILLER                      PIC X(03)   VALUE SPACE.
023000     05  LD-SIMBOLO                  PIC X(20).
023100     05  FILLER                      PIC X(02)   VALUE SPACE.
023200     05  LD-MERCADO                  PIC X(10).
023300     05  FILLER                      PIC X(02)   VALUE SPACE.
023400     05  LD-CANTIDAD                 PIC ---,---,--9.9999.
023500     05  FILLER                      PIC X(01)   VALUE SPACE.
023600     05  LD-INVERTIDO                PIC ---,---,---,--9.99.
023700     05  FILLER                      PIC X(01)   VALUE SPACE.
023800     05  LD-VALOR-ACTUAL              PIC ---,---,---,--9.99.
023900     05  FILLER                      PIC X(01)   VALUE SPACE.
024000     05  LD-GANANCIA-NO-REAL          PIC ---,---,---,--9.99.
024100     05  FILLER                      PIC X(04)   VALUE SPACE.
024200*
024300 01  WS-LINEA-TOTAL-USUARIO.
024400     05  FILLER                      PIC X(01)   VALUE SPACE.
024500     05  FILLER                      PIC X(13)   VALUE
024600         'TOTAL USUARIO'.
024700     05  LT-USUARIO                  PIC Z(8)9.
024800     05  FILLER                      PIC X(01)   VALUE SPACE.
024900     05  FILLER                      PIC X(10)   VALUE
025000         'INVERTIDO='.
025100     05  LT-INVERTIDO                PIC ---,---,---,--9.99.
025200     05  FILLER                      PIC X(01)   VALUE SPACE.
025300     05  FILLER                      PIC X(07)   VALUE
025400         'ACTUAL='.
025500     05  LT-ACTUAL                   PIC ---,---,---,--9.99.
025600     05  FILLER                      PIC X(01)   VALUE SPACE.
025700     05  FILLER                      PIC X(08)   VALUE
025800         'NO-REAL='.
025900     05  LT-NO-REAL                  PIC ---,---,---,--9.99.
025950*    SOLIC.3524 - EL QUIEBRE POR USUARIO TAMBIEN LLEVA EL
025960*    PORCENTAJE DE GANANCIA NO REALIZADA, NO SOLO EL GRAN TOTAL.
025970     05  FILLER                      PIC X(07)   VALUE
025980         'PCT-NR='.
025990     05  LT-NO-REAL-PCT              PIC ---,---9.99.
026100     05  FILLER                      PIC X(05)   VALUE 'CANT='.
026200     05  LT-TENENCIAS                PIC ZZ9.
026300     05  FILLER                      PIC X(01)   VALUE SPACE.
026400*
026500 01  WS-LINEA-GRAN-TOTAL.
026600     05  FILLER                      PIC X(01)   VALUE SPACE.
026700     05  FILLER                      PIC X(16)   VALUE
026800         'GRAN TOTAL TODOS'.
026900     05  FILLER                      PIC X(07)   VALUE SPACE.
027000     05  FILLER                      PIC X(11)   VALUE
027100         'INVERTIDO='.
027200     05  GT-INVERTIDO                PIC ---,---,---,--9.99.
027300     05  FILLER                      PIC X(01)   VALUE SPACE.
027400     05  FILLER                      PIC X(08)   VALUE
027500         'ACTUAL='.
027600     05  GT-ACTUAL                   PIC ---,---,---,--9.99.
027700     05  FILLER                      PIC X(01)   VALUE SPACE.
027800     05  FILLER                      PIC X(10)   VALUE
027900         'NO-REAL='.
028000     05  GT-NO-REAL                  PIC ---,---,---,--9.99.
028100     05  FILLER                      PIC X(01)   VALUE SPACE.
028200     05  FILLER                      PIC X(08)   VALUE
028300         'PCT-NR='.
028400     05  GT-NO-REAL-PCT              PIC ---,---9.99.
028500     05  FILLER                      PIC X(03)   VALUE SPACE.
028600*
028700 01  WS-LINEA-RECHAZO.
028800     05  FILLER                      PIC X(01)   VALUE SPACE.
028900     05  FILLER                      PIC X(20)   VALUE
029000         '** LOTE RECHAZADO - '.
029100     05  LR-USUARIO                   PIC 9(09).
029200     05  FILLER                      PIC X(01)   VALUE SPACE.
029300     05  LR-SIMBOLO                   PIC X(20).
029400     05  FILLER                      PIC X(03)   VALUE ' - '.
029500     05  LR-MOTIVO                    PIC X(40).
029600     05  FILLER                      PIC X(38)   VALUE SPACE.
029700*
029800 PROCEDURE DIVISION.
029900*
030000 0000-MAINLINE.
030100*
030200     PERFORM 1000-INICIO
030300        THRU 1000-INICIO-EXIT
030400*
030500     PERFORM 5000-PROCESAR-LLAVES
030600        THRU 5000-PROCESAR-LLAVES-EXIT
030700            UNTIL SW-88-FIN-MAESTRO AND SW-88-FIN-LOTES
030800*
030900     PERFORM 8000-IMPRIMIR-GRAN-TOTAL
031000        THRU 8000-IMPRIMIR-GRAN-TOTAL-EXIT
031100*
031200     PERFORM 9000-TERMINAR
031300        THRU 9000-TERMINAR-EXIT
031400*
031500     GOBACK
031600     .
031700******************************************************************
031800*                        1000-INICIO                             *
031900******************************************************************
032000 1000-INICIO.
032100*
032200     OPEN INPUT  HOLDING-MASTER-IN
032300     OPEN INPUT  LOT-EVENT-IN
032400     OPEN OUTPUT HOLDING-MASTER-OUT
032500     OPEN OUTPUT HOLDING-REPORT-OUT
032600*
032700     IF  NOT WS-88-TENEIN-OK OR NOT WS-88-LOTDIA-OK
032800         MOVE 'S'                    TO CABC-ABEND
032900         MOVE CT-PROGRAMA             TO CABC-PROGRAMA
033000         MOVE 'ERROR AL ABRIR ARCHIVOS DE ENTRADA'
033100                                       TO CABC-MOTIVO-RECHAZO
033200         PERFORM 9900-ABEND
033300            THRU 9900-ABEND-EXIT
033400     END-IF
033500*
033600     ACCEPT WS-FECHA-PROCESO         FROM DATE YYYYMMDD
033700*
033800     MOVE WS-LINEA-ENCABEZADO        TO FD-LINEA-REPORTE
033900     WRITE FD-LINEA-REPORTE
034000     MOVE WS-LINEA-TITULO            TO FD-LINEA-REPORTE
034100     WRITE FD-LINEA-REPORTE
034200*
034300     MOVE ZERO                       TO AC-GRAN-TOTAL-INVERTIDO
034400                 AC-GRAN-TOTAL-ACTUAL
034500                 AC-GRAN-TOTAL-NO-REAL
034600                 AC-GRAN-CONTADOR-TENENCIAS
034700                 AC-CONTADOR-RECHAZOS
034800     SET SW-88-PRIMER-USUARIO        TO TRUE
034900*
035000     PERFORM 5110-LEER-MAESTRO-HOLDING
035100        THRU 5110-LEER-MAESTRO-HOLDING-EXIT
035200*
035300     PERFORM 5100-LEER-LOTE
035400        THRU 5100-LEER-LOTE-EXIT
035500*
035600     .
035700 1000-INICIO-EXIT.
035800     EXIT.
035900******************************************************************
036000*                  5100-LEER-LOTE                                *
036100******************************************************************
036200 5100-LEER-LOTE.
036300*
036400     READ LOT-EVENT-IN
036500         AT END
036600             SET SW-88-FIN-LOTES     TO TRUE
036700             MOVE HIGH-VALUE          TO WS-CLAVE-LOTE
036800         NOT AT END
036900             MOVE WC04-ID-USUARIO     TO CL-USUARIO
037000             MOVE WC04-SIMBOLO        TO CL-SIMBOLO
037020*    EL SIMBOLO SE NORMALIZA A MAYUSCULAS ANTES DE ARMAR LA
037040*    LLAVE, PUES EL MAESTRO YA LO TRAE MAYUSCULA (SOLIC.3397) -
037060*    DE LO CONTRARIO UN LOTE EN MINUSCULA NO CRUZA CONTRA LA
037080*    TENENCIA EXISTENTE.
037100             INSPECT CL-SIMBOLO
037120                 CONVERTING
037140                 'abcdefghijklmnopqrstuvwxyz'
037160                 TO
037180                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
037200             MOVE WC04-COD-MERCADO    TO CL-MERCADO
037220     END-READ
037300*
037400     .
037500 5100-LEER-LOTE-EXIT.
037600     EXIT.
037700******************************************************************
037800*              5110-LEER-MAESTRO-HOLDING                        *
037900******************************************************************
038000 5110-LEER-MAESTRO-HOLDING.
038100*
038200     READ HOLDING-MASTER-IN
038300         AT END
038400             SET SW-88-FIN-MAESTRO    TO TRUE
038500             SET SW-88-MAESTRO-ACTIVO TO FALSE
038600             MOVE HIGH-VALUE           TO WS-CLAVE-MAESTRO
038700         NOT AT END
038800             SET SW-88-MAESTRO-ACTIVO TO TRUE
038900             MOVE WC02-ID-USUARIO      TO CM-USUARIO
039000             MOVE WC02-SIMBOLO         TO CM-SIMBOLO
039100             MOVE WC02-COD-MERCADO     TO CM-MERCADO
039200     END-READ
039300*
039400     .
039500 5110-LEER-MAESTRO-HOLDING-EXIT.
039600     EXIT.
039700******************************************************************
039800*                5000-PROCESAR-LLAVES                            *
039900*  MOTOR DE APAREAMIENTO MAESTRO/MOVIMIENTO POR LA LLAVE          *
040000*  COMPUESTA USUARIO+SIMBOLO+MERCADO.                             *
040100******************************************************************
040200 5000-PROCESAR-LLAVES.
040300*
040400     EVALUATE TRUE
040500         WHEN WS-CLAVE-LOTE < WS-CLAVE-MAESTRO
040600             PERFORM 5200-PROCESAR-LOTE-NUEVO
040700                THRU 5200-PROCESAR-LOTE-NUEVO-EXIT
040800         WHEN WS-CLAVE-LOTE = WS-CLAVE-MAESTRO
040900             PERFORM 5250-PROCESAR-LOTE-EXISTENTE
041000                THRU 5250-PROCESAR-LOTE-EXISTENTE-EXIT
041100         WHEN OTHER
041200             PERFORM 5300-VACIAR-MAESTRO
041300                THRU 5300-VACIAR-MAESTRO-EXIT
041400     END-EVALUATE
041500*
041600     .
041700 5000-PROCESAR-LLAVES-EXIT.
041800     EXIT.
041900******************************************************************
042000*              5200-PROCESAR-LOTE-NUEVO                          *
042100*  LA LLAVE DEL LOTE NO EXISTE TODAVIA EN EL MAESTRO.             *
042200******************************************************************
042300 5200-PROCESAR-LOTE-NUEVO.
042400*
042500     IF  WC04-88-COMPRA
042600         PERFORM 5210-CREAR-TENENCIA
042700            THRU 5210-CREAR-TENENCIA-EXIT
042800         PERFORM 6000-CALCULAR-TENENCIA
042900            THRU 6000-CALCULAR-TENENCIA-EXIT
043000         PERFORM 5900-REESCRIBIR-HOLDING
043100            THRU 5900-REESCRIBIR-HOLDING-EXIT
043200         PERFORM 7000-ACUMULAR-TOTALES
043300            THRU 7000-ACUMULAR-TOTALES-EXIT
043400         PERFORM 7100-IMPRIMIR-DETALLE
043500            THRU 7100-IMPRIMIR-DETALLE-EXIT
043600     ELSE
043700         ADD 1                        TO AC-CONTADOR-RECHAZOS
043800         MOVE 'HOLDING NOT FOUND'     TO CABC-MOTIVO-RECHAZO
043900         PERFORM 7800-IMPRIMIR-RECHAZO
044000            THRU 7800-IMPRIMIR-RECHAZO-EXIT
044100     END-IF
044200*
044300     PERFORM 5100-LEER-LOTE
044400        THRU 5100-LEER-LOTE-EXIT
044500*
044600     .
044700 5200-PROCESAR-LOTE-NUEVO-EXIT.
044800     EXIT.
044900******************************************************************
045000*              5250-PROCESAR-LOTE-EXISTENTE                      *
045100*  LA LLAVE DEL LOTE COINCIDE CON EL MAESTRO ACTUAL EN MEMORIA.   *
045200*  PUEDE HABER VARIOS MOVIMIENTOS PARA LA MISMA LLAVE.            *
045300******************************************************************
045400 5250-PROCESAR-LOTE-EXISTENTE.
045500*
045600     IF  WC04-88-COMPRA
045700         PERFORM 5220-SUMAR-ACCIONES
045800            THRU 5220-SUMAR-ACCIONES-EXIT
045900     ELSE
046000         PERFORM 5240-VALIDAR-VENTA-TENENCIA
046100            THRU 5240-VALIDAR-VENTA-TENENCIA-EXIT
046200         IF  SW-88-LOTE-VALIDO
046300             PERFORM 5230-RESTAR-ACCIONES
046400                THRU 5230-RESTAR-ACCIONES-EXIT
046500         ELSE
046600             ADD 1                    TO AC-CONTADOR-RECHAZOS
046700             PERFORM 7800-IMPRIMIR-RECHAZO
046800                THRU 7800-IMPRIMIR-RECHAZO-EXIT
046900         END-IF
047000     END-IF
047100*
047200     PERFORM 5100-LEER-LOTE
047300        THRU 5100-LEER-LOTE-EXIT
047400*
047500*    SI EL SIGUIENTE MOVIMIENTO YA NO ES DE ESTA LLAVE, SE CIERRA
047600*    EL MAESTRO ACTUAL: RECALCULA, REESCRIBE Y ACUMULA.
047700     IF  WS-CLAVE-LOTE NOT = WS-CLAVE-MAESTRO
047800         PERFORM 6000-CALCULAR-TENENCIA
047900            THRU 6000-CALCULAR-TENENCIA-EXIT
048000         PERFORM 5900-REESCRIBIR-HOLDING
048100            THRU 5900-REESCRIBIR-HOLDING-EXIT
048200         PERFORM 7000-ACUMULAR-TOTALES
048300            THRU 7000-ACUMULAR-TOTALES-EXIT
048400         PERFORM 7100-IMPRIMIR-DETALLE
048500            THRU 7100-IMPRIMIR-DETALLE-EXIT
048600         PERFORM 5110-LEER-MAESTRO-HOLDING
048700            THRU 5110-LEER-MAESTRO-HOLDING-EXIT
048800     END-IF
048900*
049000     .
049100 5250-PROCESAR-LOTE-EXISTENTE-EXIT.
049200     EXIT.
049300******************************************************************
049400*                5300-VACIAR-MAESTRO                             *
049500*  NO HAY MOVIMIENTO PARA LA LLAVE DEL MAESTRO ACTUAL: SE         *
049600*  RECALCULA Y REESCRIBE SIN CAMBIOS DE CANTIDAD.                 *
049700******************************************************************
049800 5300-VACIAR-MAESTRO.
049900*
050000     PERFORM 6000-CALCULAR-TENENCIA
050100        THRU 6000-CALCULAR-TENENCIA-EXIT
050200     PERFORM 5900-REESCRIBIR-HOLDING
050300        THRU 5900-REESCRIBIR-HOLDING-EXIT
050400     PERFORM 7000-ACUMULAR-TOTALES
050500        THRU 7000-ACUMULAR-TOTALES-EXIT
050600     PERFORM 7100-IMPRIMIR-DETALLE
050700        THRU 7100-IMPRIMIR-DETALLE-EXIT
050800*
050900     PERFORM 5110-LEER-MAESTRO-HOLDING
051000        THRU 5110-LEER-MAESTRO-HOLDING-EXIT
051100*
051200     .
051300 5300-VACIAR-MAESTRO-EXIT.
051400     EXIT.
051500******************************************************************
051600*                5210-CREAR-TENENCIA                             *
051700******************************************************************
051800 5210-CREAR-TENENCIA.
051900*
052000     MOVE SPACES                     TO WC02-HOLDING-REC
052100     MOVE ZERO                       TO WC02-CANTIDAD
052200                                         WC02-PRECIO-PROMEDIO
052300                                         WC02-MONTO-INVERTIDO
052400                                         WC02-PRECIO-ACTUAL
052500                                         WC02-VALOR-ACTUAL
052600                                         WC02-GANANCIA-NO-REAL
052700                                         WC02-GANANCIA-NO-REAL-PCT
052800*
052900     MOVE WC04-ID-USUARIO             TO WC02-ID-USUARIO
053000     MOVE WC04-ID-USUARIO             TO WC02-ID-TENENCIA
053100     MOVE WC04-COD-MERCADO            TO WC02-COD-MERCADO
053200     MOVE WC04-SIMBOLO                TO WC02-SIMBOLO
053300     MOVE WC04-NOM-EMPRESA            TO WC02-NOM-EMPRESA
053400     MOVE WC04-CANTIDAD-EVENTO        TO WC02-CANTIDAD
053500     MOVE WC04-PRECIO-EVENTO          TO WC02-PRECIO-PROMEDIO
053600     MOVE WS-FECHA-PROCESO            TO WC02-FEC-APERTURA
053700*
053800     IF  WC04-DIVISA = SPACES
053900         PERFORM 5215-DEFAULT-DIVISA
054000            THRU 5215-DEFAULT-DIVISA-EXIT
054100     ELSE
054200         MOVE WC04-DIVISA              TO WC02-DIVISA
054300     END-IF
054400*
054500     .
054600 5210-CREAR-TENENCIA-EXIT.
054700     EXIT.
054800******************************************************************
054900*              5215-DEFAULT-DIVISA                               *
055000*  BUSQUEDA LINEAL EN CT-TABLA-DIVISA. VER NOTA EN LA CABECERA    *
055100*  DE CT-TABLA-DIVISA SOBRE SU ALCANCE ILUSTRATIVO.               *
055200******************************************************************
055300 5215-DEFAULT-DIVISA.
055400*
055500     MOVE SPACES                     TO WC02-DIVISA
055600     MOVE 1                          TO WS-SUBINDICE-TABLA
055700*
055800     PERFORM 5216-BUSCAR-DIVISA
055900        THRU 5216-BUSCAR-DIVISA-EXIT
056000            UNTIL WS-SUBINDICE-TABLA > 4
056100*
056200     .
056300 5215-DEFAULT-DIVISA-EXIT.
056400     EXIT.
056500******************************************************************
056600*               5216-BUSCAR-DIVISA                               *
056700******************************************************************
056800 5216-BUSCAR-DIVISA.
056900*
057000     IF  CT-MERCADO-TABLA (WS-SUBINDICE-TABLA) = WC04-COD-MERCADO
057100         MOVE CT-DIVISA-TABLA (WS-SUBINDICE-TABLA) TO WC02-DIVISA
057200         MOVE 5                       TO WS-SUBINDICE-TABLA
057300     ELSE
057400         ADD 1                        TO WS-SUBINDICE-TABLA
057500     END-IF
057600*
057700     .
057800 5216-BUSCAR-DIVISA-EXIT.
057900     EXIT.
058000******************************************************************
058100*                5220-SUMAR-ACCIONES                             *
058200*  SUMA LA COMPRA A LA TENENCIA, MEZCLANDO EL COSTO PROMEDIO      *
058250*  PONDERADO CON LA CANTIDAD Y PRECIO DEL LOTE NUEVO.             *
058300******************************************************************
058400 5220-SUMAR-ACCIONES.
058500*
058600     COMPUTE WS-VALOR-VIEJO =
058700             WC02-CANTIDAD * WC02-PRECIO-PROMEDIO
058800     COMPUTE WS-VALOR-NUEVO =
058900             WC04-CANTIDAD-EVENTO * WC04-PRECIO-EVENTO
059000     COMPUTE WS-CANTIDAD-NUEVA =
059100             WC02-CANTIDAD + WC04-CANTIDAD-EVENTO
059200*
059300     IF  WS-CANTIDAD-NUEVA > ZERO
059400         COMPUTE WC02-PRECIO-PROMEDIO ROUNDED =
059500                 (WS-VALOR-VIEJO + WS-VALOR-NUEVO)
059600                 / WS-CANTIDAD-NUEVA
059700     END-IF
059800*
059900     MOVE WS-CANTIDAD-NUEVA           TO WC02-CANTIDAD
060000*
060100     .
060200 5220-SUMAR-ACCIONES-EXIT.
060300     EXIT.
060400******************************************************************
060500*              5230-RESTAR-ACCIONES                              *
060600*  DESCUENTA LA VENTA DE LA TENENCIA. EL PRECIO PROMEDIO NO       *
060650*  CAMBIA EN UNA VENTA, SOLO BAJA LA CANTIDAD.                    *
060700******************************************************************
060800 5230-RESTAR-ACCIONES.
060900*
061000     COMPUTE WC02-CANTIDAD =
061100             WC02-CANTIDAD - WC04-CANTIDAD-EVENTO
061200*
061300     .
061400 5230-RESTAR-ACCIONES-EXIT.
061500     EXIT.
061600******************************************************************
061700*            5240-VALIDAR-VENTA-TENENCIA                         *
061800*  NO SE PUEDE VENDER MAS CANTIDAD DE LA QUE SE TIENE EN LA       *
061850*  TENENCIA ACTUAL.                                               *
061900******************************************************************
062000 5240-VALIDAR-VENTA-TENENCIA.
062100*
062200     SET SW-88-LOTE-VALIDO            TO TRUE
062300*
062400     IF  WC04-CANTIDAD-EVENTO > WC02-CANTIDAD
062500         SET SW-88-LOTE-RECHAZADO      TO TRUE
062600         MOVE 'CANNOT SELL MORE THAN HELD QUANTITY'
062700                                        TO CABC-MOTIVO-RECHAZO
062800     END-IF
062900*
063000     .
063100 5240-VALIDAR-VENTA-TENENCIA-EXIT.
063200     EXIT.
063300******************************************************************
063400*                6000-CALCULAR-TENENCIA                          *
063500*  RECALCULA LOS CAMPOS DERIVADOS DE LA TENENCIA: MONTO INVERTI-  *
063600*  DO, VALOR ACTUAL Y GANANCIA NO REALIZADA. SE EJECUTA SOBRE     *
063650*  TODO REGISTRO ESCRITO, HAYA HABIDO MOVIMIENTO O NO EN ESTA     *
063680*  CORRIDA.                                                       *
063700******************************************************************
063800 6000-CALCULAR-TENENCIA.
063900*
064000     PERFORM 5050-NORMALIZAR-SIMBOLO
064100        THRU 5050-NORMALIZAR-SIMBOLO-EXIT
064200*
064300     COMPUTE WC02-MONTO-INVERTIDO ROUNDED =
064400             WC02-CANTIDAD * WC02-PRECIO-PROMEDIO
064500*
064600     IF  WC02-PRECIO-ACTUAL > ZERO
064700         COMPUTE WC02-VALOR-ACTUAL ROUNDED =
064800                 WC02-CANTIDAD * WC02-PRECIO-ACTUAL
064900*
065000         IF  WC02-MONTO-INVERTIDO > ZERO
065100             COMPUTE WC02-GANANCIA-NO-REAL ROUNDED =
065200                     WC02-VALOR-ACTUAL - WC02-MONTO-INVERTIDO
065300             COMPUTE WS-DIVISOR-PCT ROUNDED =
065320                     (WC02-GANANCIA-NO-REAL /
065340                      WC02-MONTO-INVERTIDO)
065500             COMPUTE WC02-GANANCIA-NO-REAL-PCT ROUNDED =
065600                     WS-DIVISOR-PCT * CT-CIEN
065700         ELSE
065800             MOVE ZERO                 TO WC02-GANANCIA-NO-REAL
065820                 WC02-GANANCIA-NO-REAL-PCT
066000         END-IF
066100     END-IF
066200*
066300     .
066400 6000-CALCULAR-TENENCIA-EXIT.
066500     EXIT.
066600******************************************************************
066700*                5050-NORMALIZAR-SIMBOLO                        *
066800******************************************************************
066900 5050-NORMALIZAR-SIMBOLO.
067000*
067100     INSPECT WC02-SIMBOLO
067200         CONVERTING
067300         'abcdefghijklmnopqrstuvwxyz'
067400         TO
067500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
067600*
067700     .
067800 5050-NORMALIZAR-SIMBOLO-EXIT.
067900     EXIT.
068000******************************************************************
068100*              5900-REESCRIBIR-HOLDING                           *
068200******************************************************************
068300 5900-REESCRIBIR-HOLDING.
068400*
068500     MOVE WC02-HOLDING-REC            TO WC02S-HOLDING-REC
068600     WRITE WC02S-HOLDING-REC
068700*
068800     IF  NOT WS-88-TENEOUT-OK
068900         MOVE 'S'                     TO CABC-ABEND
069000         MOVE CT-PROGRAMA              TO CABC-PROGRAMA
069100         MOVE 'TENEOUT'                TO CABC-ARCHIVO
069200         MOVE WS-TENEOUT-STATUS        TO CABC-FILE-STATUS
069300         PERFORM 9900-ABEND
069400            THRU 9900-ABEND-EXIT
069500     END-IF
069600*
069700     .
069800 5900-REESCRIBIR-HOLDING-EXIT.
069900     EXIT.
070000******************************************************************
070100*                7000-ACUMULAR-TOTALES                          *
070200*  ACUMULA LOS TOTALES POR USUARIO DEL RESUMEN DE TENENCIAS.      *
070250*  SOLO SE SUMAN LAS TENENCIAS CON CANTIDAD MAYOR QUE CERO.        *
070300******************************************************************
070400 7000-ACUMULAR-TOTALES.
070500*
070600     IF  NOT SW-88-PRIMER-USUARIO
070700         AND WC02-ID-USUARIO NOT = WS-USUARIO-ANTERIOR
070800         PERFORM 7900-IMPRIMIR-TOTAL-USUARIO
070900            THRU 7900-IMPRIMIR-TOTAL-USUARIO-EXIT
071000     END-IF
071100*
071200     IF  SW-88-PRIMER-USUARIO
071300         SET SW-88-PRIMER-USUARIO    TO FALSE
071400     END-IF
071500*
071600     MOVE WC02-ID-USUARIO             TO WS-USUARIO-ANTERIOR
071700*
071800     IF  WC02-CANTIDAD > ZERO
071900         ADD WC02-MONTO-INVERTIDO    TO AC-TOTAL-INVERTIDO-1
072000         ADD WC02-VALOR-ACTUAL       TO AC-TOTAL-ACTUAL-1
072100         ADD WC02-GANANCIA-NO-REAL   TO AC-TOTAL-NO-REAL-1
072200         ADD 1                        TO AC-CONTADOR-TENENCIAS-1
072300     END-IF
072400*
072500     .
072600 7000-ACUMULAR-TOTALES-EXIT.
072700     EXIT.
072800******************************************************************
072900*                7100-IMPRIMIR-DETALLE                           *
073000******************************************************************
073100 7100-IMPRIMIR-DETALLE.
073200*
073300     IF  WC02-CANTIDAD > ZERO
073400         MOVE SPACES                  TO WS-LINEA-DETALLE
073500         MOVE WC02-ID-USUARIO         TO LD-USUARIO
073600         MOVE WC02-SIMBOLO            TO LD-SIMBOLO
073700         MOVE WC02-COD-MERCADO        TO LD-MERCADO
073800         MOVE WC02-CANTIDAD           TO LD-CANTIDAD
073900         MOVE WC02-MONTO-INVERTIDO    TO LD-INVERTIDO
074000         MOVE WC02-VALOR-ACTUAL       TO LD-VALOR-ACTUAL
074100         MOVE WC02-GANANCIA-NO-REAL   TO LD-GANANCIA-NO-REAL
074200*
074300         MOVE WS-LINEA-DETALLE        TO FD-LINEA-REPORTE
074400         WRITE FD-LINEA-REPORTE
074500     END-IF
074600*
074700     .
074800 7100-IMPRIMIR-DETALLE-EXIT.
074900     EXIT.
075000******************************************************************
075100*            7800-IMPRIMIR-RECHAZO                               *
075200******************************************************************
075300 7800-IMPRIMIR-RECHAZO.
075400*
075500     MOVE SPACES                      TO WS-LINEA-RECHAZO
075600     MOVE WC04-ID-USUARIO             TO LR-USUARIO
075700     MOVE WC04-SIMBOLO                 TO LR-SIMBOLO
075800     MOVE CABC-MOTIVO-RECHAZO          TO LR-MOTIVO
075900*
076000     MOVE WS-LINEA-RECHAZO             TO FD-LINEA-REPORTE
076100     WRITE FD-LINEA-REPORTE
076200*
076300     .
076400 7800-IMPRIMIR-RECHAZO-EXIT.
076500     EXIT.
076600******************************************************************
076700*            7900-IMPRIMIR-TOTAL-USUARIO                         *
076800******************************************************************
076900 7900-IMPRIMIR-TOTAL-USUARIO.
077000*
077100     MOVE SPACES                      TO WS-LINEA-TOTAL-USUARIO
077200     MOVE WS-USUARIO-ANTERIOR          TO LT-USUARIO
077300     MOVE AC-TOTAL-INVERTIDO-1         TO LT-INVERTIDO
077400     MOVE AC-TOTAL-ACTUAL-1            TO LT-ACTUAL
077500     MOVE AC-TOTAL-NO-REAL-1           TO LT-NO-REAL
077520*
077540     IF  AC-TOTAL-INVERTIDO-1 > ZERO
077560         COMPUTE WS-DIVISOR-PCT ROUNDED =
077580                 (AC-TOTAL-NO-REAL-1 / AC-TOTAL-INVERTIDO-1)
077600         COMPUTE LT-NO-REAL-PCT ROUNDED =
077620                 WS-DIVISOR-PCT * CT-CIEN
077640     ELSE
077660         MOVE ZERO                    TO LT-NO-REAL-PCT
077680     END-IF
077700*
077710     MOVE AC-CONTADOR-TENENCIAS-1      TO LT-TENENCIAS
077720*
077800     MOVE WS-LINEA-TOTAL-USUARIO      TO FD-LINEA-REPORTE
077900     WRITE FD-LINEA-REPORTE
078000*
078100     ADD AC-TOTAL-INVERTIDO-1         TO AC-GRAN-TOTAL-INVERTIDO
078200     ADD AC-TOTAL-ACTUAL-1            TO AC-GRAN-TOTAL-ACTUAL
078300     ADD AC-TOTAL-NO-REAL-1           TO AC-GRAN-TOTAL-NO-REAL
078400     ADD AC-CONTADOR-TENENCIAS-1      TO
078420        AC-GRAN-CONTADOR-TENENCIAS
078500*
078600     MOVE ZERO                        TO AC-TOTAL-INVERTIDO-1
078700                                           AC-TOTAL-ACTUAL-1
078800                                           AC-TOTAL-NO-REAL-1
078900                                           AC-CONTADOR-TENENCIAS-1
079000*
079100     .
079200 7900-IMPRIMIR-TOTAL-USUARIO-EXIT.
079300     EXIT.
079400******************************************************************
079500*               8000-IMPRIMIR-GRAN-TOTAL                         *
079600******************************************************************
079700 8000-IMPRIMIR-GRAN-TOTAL.
079800*
079900     IF  NOT SW-88-PRIMER-USUARIO
080000         PERFORM 7900-IMPRIMIR-TOTAL-USUARIO
080100            THRU 7900-IMPRIMIR-TOTAL-USUARIO-EXIT
080200     END-IF
080300*
080400     MOVE SPACES                      TO WS-LINEA-GRAN-TOTAL
080500     MOVE AC-GRAN-TOTAL-INVERTIDO     TO GT-INVERTIDO
080600     MOVE AC-GRAN-TOTAL-ACTUAL        TO GT-ACTUAL
080700     MOVE AC-GRAN-TOTAL-NO-REAL       TO GT-NO-REAL
080800*
080900     IF  AC-GRAN-TOTAL-INVERTIDO > ZERO
081000         COMPUTE WS-DIVISOR-PCT ROUNDED =
081100                 (AC-GRAN-TOTAL-NO-REAL / AC-GRAN-TOTAL-INVERTIDO)
081200         COMPUTE GT-NO-REAL-PCT ROUNDED =
081300                 WS-DIVISOR-PCT * CT-CIEN
081400     ELSE
081500         MOVE ZERO                     TO GT-NO-REAL-PCT
081600     END-IF
081700*
081800     MOVE WS-LINEA-GRAN-TOTAL          TO FD-LINEA-REPORTE
081900     WRITE FD-LINEA-REPORTE
082000*
082100     .
082200 8000-IMPRIMIR-GRAN-TOTAL-EXIT.
082300     EXIT.
082400******************************************************************
082500*                     9000-TERMINAR                              *
082600******************************************************************
082700 9000-TERMINAR.
082800*
082900     CLOSE HOLDING-MASTER-IN
083000           HOLDING-MASTER-OUT
083100           LOT-EVENT-IN
083200           HOLDING-REPORT-OUT
083300*
083400     .
083500 9000-TERMINAR-EXIT.
083600     EXIT.
083700******************************************************************
083800*                      9900-ABEND                                *
083900******************************************************************
084000 9900-ABEND.
084100*
084200     DISPLAY 'V30C02B - ABEND - ' CABC-MOTIVO-RECHAZO
084300     DISPLAY 'V30C02B - ARCHIVO - ' CABC-ARCHIVO
084400              ' STATUS - ' CABC-FILE-STATUS
084500     MOVE 16                           TO RETURN-CODE
084600     GOBACK
084700*
084800     .
084900 9900-ABEND-EXIT.
085000     EXIT.
